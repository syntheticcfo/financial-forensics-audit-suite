000100*    COPY CP-BILDOC.
000110******************************************************************
000120*     LAYOUT BILLING-DOC (CLASSIC ESTATE, BILLING DOC HDR/VBRK)  *
000130*     LARGO REGISTRO = 110 BYTES                                *
000140******************************************************************
000150 01  CP-BILLING-DOC-REC.
000160     03  CPBD-VBELN               PIC X(10).
000170*         NUMERO DE DOCUMENTO DE FACTURACION.
000180     03  CPBD-NETWR               PIC S9(13)V99.
000190*         VALOR NETO.
000200     03  CPBD-FKDAT               PIC X(10).
000210*         FECHA DE FACTURACION.
000220     03  CPBD-KUNRG               PIC X(10).
000230*         CLIENTE PAGADOR.
000240     03  CPBD-SME-REASONING       PIC X(60).
000250*         COMENTARIO DEL ANALISTA.
000260     03  FILLER                   PIC X(05).
000270
