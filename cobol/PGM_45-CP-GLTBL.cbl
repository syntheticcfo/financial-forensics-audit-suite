000100*    COPY CP-GLTBL.
000110******************************************************************
000120*     LAYOUT GL-TB-LINE  (CLOUD ESTATE, TRIAL BALANCE LINE)      *
000130*     LARGO REGISTRO = 22 BYTES                                 *
000140******************************************************************
000150 01  CP-GL-TB-LINE-REC.
000160     03  CPTB-ACCOUNT             PIC X(05).
000170*         CUENTAS DE CAJA: 11000, 11001, 11002.
000180     03  CPTB-ENDING-BALANCE      PIC S9(13)V99.
000185     03  FILLER                   PIC X(02).
000190
