000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMCLINT.
000120 AUTHOR. R-VILLARREAL.
000130 INSTALLATION. DEPTO-AUDITORIA-FORENSE.
000140 DATE-WRITTEN. 03/14/1991.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DE AUDITORIA.
000170******************************************************************
000180*                  NIGHTLY BATCH - CLOUD INTEGRATOR             *
000190*                  ===============================              *
000200*  - CARGA LOS SEIS ARCHIVOS DEL ESTATE "NUBE" (AP-INVOICE,     *
000210*    AP-CHECK, CE-STMT-LINE, GL-JE-LINE, GL-TB-LINE Y           *
000220*    CE-STMT-HEADER), CONTANDO FILAS Y ACUMULANDO TOTALES.      *
000230*  - UN ARCHIVO FALTANTE SE REGISTRA COMO ADVERTENCIA Y EL      *
000240*    PROCESO CONTINUA CON LOS DEMAS.                            *
000250*  - EJECUTA LA CONCILIACION DE CAJA: SUMA EL SALDO FINAL DE    *
000260*    LAS CUENTAS DE CAJA (11000/11001/11002) CONTRA EL SALDO    *
000270*    DE CIERRE BANCARIO DE LA FECHA MAS RECIENTE, Y REPORTA LA  *
000280*    BRECHA (GAP) ENTRE AMBAS POSICIONES.                       *
000290*  - IMPRIME LAS ESTADISTICAS FINALES DEL LOTE POR CONSOLA.     *
000300******************************************************************
000310*                     HISTORIAL DE CAMBIOS                      *
000320******************************************************************
000330*DATE------AUTHOR----TICKET-----DESCRIPTION-------------------CHG
000340* 03/14/91  RVR       FA-0001    VERSION INICIAL DEL INTEGRADOR.AAA
000350* 06/02/91  RVR       FA-0014    SE AGREGA LECTURA DE GL-TB-LINEAAA
000360*                                Y CE-STMT-HEADER PARA CUADRE.  AAA
000370* 11/20/91  JMPC      FA-0022    FIX: ARCHIVO AUSENTE NO DEBIA  AAB
000380*                                ABORTAR EL RESTO DEL LOTE.     AAB
000390* 02/09/92  JMPC      FA-0031    SE AGREGA CONTEO GLOBAL DE     AAB
000400*                                TABLAS Y FILAS CARGADAS.       AAB
000410* 08/18/92  RVR       FA-0040    AJUSTE DE ANCHO DE REGISTROS   AAA
000420*                                DE AP-CHECK Y CE-STMT-LINE.    AAA
000430* 01/05/93  LTORRES   FA-0052    SE INCORPORA LA BRECHA CAJA-GL AAC
000440*                                VS CAJA-BANCO EN EL CUADRE.    AAC
000450* 07/22/93  LTORRES   FA-0058    VALIDACION: SI FALTA GL-TB-LINE AAC
000460*                                O CE-STMT-HEADER SE OMITE EL  AAC
000470*                                CUADRE Y SE DEJA CONSTANCIA.   AAC
000480* 03/11/94  JMPC      FA-0065    SE AGREGA FORMATO DE IMPORTE   AAB
000490*                                CON SEPARADOR DE MILES AL LOG. AAB
000500* 09/29/94  RVR       FA-0071    LIMPIEZA GENERAL DE COMENTARIOSAAA
000510*                                Y REORDENAMIENTO DE PARRAFOS.  AAA
000520* 04/17/95  LTORRES   FA-0080    CIERRE DEL PROYECTO FASE 1.    AAC
000530* 02/11/98  GPAEZ     Y2K-009    REVISION Y2K: FECHAS DE        AAD
000540*                                STATEMENT-HEADER Y FECHA DE    AAD
000550*                                PROCESO VALIDADAS EN FORMATO   AAD
000560*                                AAAA-MM-DD A 4 DIGITOS DE ANIO.AAD
000570* 06/30/99  GPAEZ     Y2K-014    CERTIFICACION Y2K COMPLETA DEL AAD
000580*                                INTEGRADOR DE NUBE.            AAD
000590* 11/14/02  SORTIZ    FA-0103    SE AGREGA REDEFINES PARA VISTA AAE
000600*                                ALTERNA DE FECHA DE STATEMENT. AAE
000610* 05/06/07  SORTIZ    FA-0119    MANTENIMIENTO MENOR - AJUSTE   AAE
000620*                                DE COMENTARIOS DE CUADRE.      AAE
000630******************************************************************
000640*
000650*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
000720     UPSI-0 ON STATUS IS WS-SW-CUADRE-FORZADO.
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770     SELECT CLOUD-AP-INVOICE ASSIGN DDAPINVC
000780     FILE STATUS IS FS-APINVC.
000790
000800     SELECT CLOUD-AP-CHECK ASSIGN DDAPCHCK
000810     FILE STATUS IS FS-APCHCK.
000820
000830     SELECT CLOUD-STMT-LINE ASSIGN DDSTMLIN
000840     FILE STATUS IS FS-STMLIN.
000850
000860     SELECT CLOUD-GL-JE-LINE ASSIGN DDGLJEL
000870     FILE STATUS IS FS-GLJEL.
000880
000890     SELECT CLOUD-GL-TB-LINE ASSIGN DDGLTBL
000900     FILE STATUS IS FS-GLTBL.
000910
000920     SELECT CLOUD-STMT-HEADER ASSIGN DDSTMHDR
000930     FILE STATUS IS FS-STMHDR.
000940
000950*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990 FD  CLOUD-AP-INVOICE
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  REG-APINVC             PIC X(100).
001030
001040 FD  CLOUD-AP-CHECK
001050     BLOCK CONTAINS 0 RECORDS
001060     RECORDING MODE IS F.
001070 01  REG-APCHCK             PIC X(60).
001080
001090 FD  CLOUD-STMT-LINE
001100     BLOCK CONTAINS 0 RECORDS
001110     RECORDING MODE IS F.
001120 01  REG-STMLIN             PIC X(85).
001130
001140 FD  CLOUD-GL-JE-LINE
001150     BLOCK CONTAINS 0 RECORDS
001160     RECORDING MODE IS F.
001170 01  REG-GLJEL              PIC X(77).
001180
001190 FD  CLOUD-GL-TB-LINE
001200     BLOCK CONTAINS 0 RECORDS
001210     RECORDING MODE IS F.
001220 01  REG-GLTBL               PIC X(22).
001230
001240 FD  CLOUD-STMT-HEADER
001250     BLOCK CONTAINS 0 RECORDS
001260     RECORDING MODE IS F.
001270 01  REG-STMHDR              PIC X(28).
001280
001290 WORKING-STORAGE SECTION.
001300*========================*
001310
001320*----------- STATUS DE ARCHIVOS --------------------------------
001330 77  FS-APINVC               PIC XX        VALUE SPACES.
001340 77  FS-APCHCK               PIC XX        VALUE SPACES.
001350 77  FS-STMLIN               PIC XX        VALUE SPACES.
001360 77  FS-GLJEL                PIC XX        VALUE SPACES.
001370 77  FS-GLTBL                PIC XX        VALUE SPACES.
001380 77  FS-STMHDR                PIC XX       VALUE SPACES.
001390
001400 77  WS-SW-CUADRE-FORZADO     PIC X         VALUE 'N'.
001410     88 WS-CUADRE-FORZADO-ON              VALUE 'Y'.
001420
001430 77  WS-STATUS-FIN            PIC X.
001440     88  WS-FIN-LECTURA                    VALUE 'Y'.
001450     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
001460
001470*----------- CONTADORES DE TABLA (COMP PARA VELOCIDAD) ---------
001480 77  WS-TABLAS-CARGADAS       PIC 9(03)     COMP VALUE ZERO.
001490 77  WS-FILAS-TOTAL           PIC 9(07)     COMP VALUE ZERO.
001500 77  WS-FILAS-APINVC          PIC 9(07)     COMP VALUE ZERO.
001510 77  WS-FILAS-APCHCK          PIC 9(07)     COMP VALUE ZERO.
001520 77  WS-FILAS-STMLIN          PIC 9(07)     COMP VALUE ZERO.
001530 77  WS-FILAS-GLJEL           PIC 9(07)     COMP VALUE ZERO.
001540 77  WS-FILAS-GLTBL           PIC 9(07)     COMP VALUE ZERO.
001550 77  WS-FILAS-STMHDR          PIC 9(07)     COMP VALUE ZERO.
001560
001570*----------- ACUMULADORES DE CUADRE DE CAJA --------------------
001580 77  WS-GL-CASH-POS           PIC S9(13)V99  VALUE ZERO.
001590 77  WS-BANK-CASH-POS         PIC S9(13)V99  VALUE ZERO.
001600 77  WS-CUADRE-GAP            PIC S9(13)V99  VALUE ZERO.
001610 77  WS-STMHDR-FECHA-MAX      PIC X(10)      VALUE SPACES.
001620 77  WS-SW-GLTBL-PRESENTE     PIC X          VALUE 'N'.
001630     88  WS-GLTBL-PRESENTE                  VALUE 'Y'.
001640 77  WS-SW-STMHDR-PRESENTE    PIC X          VALUE 'N'.
001650     88  WS-STMHDR-PRESENTE                 VALUE 'Y'.
001660
001670*----------- VISTA ALTERNA DE CUENTA DE CAJA (REDEFINES) -------
001680 01  WS-CUENTA-CAJA           PIC X(05)      VALUE SPACES.
001690 01  WS-CUENTA-CAJA-NUM       REDEFINES WS-CUENTA-CAJA
001700                              PIC 9(05).
001710
001720*----------- VISTA ALTERNA DE FECHA DE STATEMENT (REDEFINES) ----
001730 01  WS-FECHA-STMT.
001740     03  WS-FECHA-STMT-X      PIC X(10)      VALUE SPACES.
001750 01  WS-FECHA-STMT-AAAAMMDD  REDEFINES WS-FECHA-STMT.
001760     03  WS-FSA-ANIO          PIC 9(04).
001770     03  FILLER               PIC X.
001780     03  WS-FSA-MES           PIC 9(02).
001790     03  FILLER               PIC X.
001800     03  WS-FSA-DIA           PIC 9(02).
001810
001820*----------- VISTA ALTERNA DEL GAP DE CUADRE (REDEFINES) --------
001830 01  WS-CUADRE-GAP-EDITADO    PIC S9(13)V99  VALUE ZERO.
001840 01  WS-CUADRE-GAP-GRUPO      REDEFINES WS-CUADRE-GAP-EDITADO.
001850     03  WS-CGG-ENTERO        PIC S9(13).
001860     03  WS-CGG-DECIMAL       PIC 99.
001870
001880*----------- FORMATEO DE IMPRESION EN CONSOLA -------------------
001890 77  WS-GL-CASH-PRINT         PIC -$$$,$$$,$$$,$$9.99.
001900 77  WS-BANK-CASH-PRINT       PIC -$$$,$$$,$$$,$$9.99.
001910 77  WS-GAP-PRINT             PIC -$$$,$$$,$$$,$$9.99.
001920
001930*///////////////// COPYS DE LAYOUT DE ENTRADA ///////////////////
001940     COPY CP-APINVC.
001950     COPY CP-APCHCK.
001960     COPY CP-STMLIN.
001970     COPY CP-GLJEL.
001980     COPY CP-GLTBL.
001990     COPY CP-STMHDR.
002000*/////////////////////////////////////////////////////////////
002010
002020*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002030 PROCEDURE DIVISION.
002040
002050 MAIN-PROGRAM-I.
002060
002070     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
002080     PERFORM 2000-CARGAR-APINVC-I  THRU 2000-CARGAR-APINVC-F
002090     PERFORM 2100-CARGAR-APCHCK-I  THRU 2100-CARGAR-APCHCK-F
002100     PERFORM 2200-CARGAR-STMLIN-I  THRU 2200-CARGAR-STMLIN-F
002110     PERFORM 2300-CARGAR-GLJEL-I   THRU 2300-CARGAR-GLJEL-F
002120     PERFORM 2400-CARGAR-GLTBL-I   THRU 2400-CARGAR-GLTBL-F
002130     PERFORM 2500-CARGAR-STMHDR-I  THRU 2500-CARGAR-STMHDR-F
002140     PERFORM 3000-CUADRE-CAJA-I    THRU 3000-CUADRE-CAJA-F
002150     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
002160
002170 MAIN-PROGRAM-F. GOBACK.
002180
002190*-----------------------------------------------------------------
002200 1000-INICIO-I.
002210
002220     DISPLAY ' '
002230     DISPLAY '=========================================='
002240     DISPLAY ' CLOUD INTEGRATOR - INICIO DE LOTE NOCTURNO'
002250     DISPLAY '=========================================='.
002260
002270 1000-INICIO-F. EXIT.
002280
002290*-----------------------------------------------------------------
002300*    CARGA DE AP-INVOICE - SI EL ARCHIVO NO ABRE, SE REGISTRA
002310*    LA ADVERTENCIA Y EL LOTE SIGUE CON LOS DEMAS ARCHIVOS.
002320*-----------------------------------------------------------------
002330 2000-CARGAR-APINVC-I.
002340
002350     OPEN INPUT CLOUD-AP-INVOICE
002360     IF FS-APINVC IS NOT EQUAL '00' THEN
002370        DISPLAY '* AVISO: AP-INVOICE AUSENTE, STATUS=' FS-APINVC
002380        GO TO 2000-CARGAR-APINVC-F
002390     END-IF
002400
002410     PERFORM 2010-LEER-APINVC-I THRU 2010-LEER-APINVC-F
002411     PERFORM 2020-SUMAR-APINVC-I THRU 2020-SUMAR-APINVC-F
002412        UNTIL FS-APINVC IS NOT EQUAL '00'
002480     CLOSE CLOUD-AP-INVOICE
002490     ADD 1 TO WS-TABLAS-CARGADAS
002500     ADD WS-FILAS-APINVC TO WS-FILAS-TOTAL
002510     DISPLAY 'LOADED TABLE: AP-INVOICE (' WS-FILAS-APINVC
002520             ' ROWS)'.
002530
002540 2000-CARGAR-APINVC-F. EXIT.
002541
002542 2010-LEER-APINVC-I.
002543
002544     READ CLOUD-AP-INVOICE INTO CP-AP-INVOICE-REC.
002545
002546 2010-LEER-APINVC-F. EXIT.
002547
002548 2020-SUMAR-APINVC-I.
002549
002550     IF FS-APINVC IS EQUAL '00' THEN
002551        ADD 1 TO WS-FILAS-APINVC
002552        PERFORM 2010-LEER-APINVC-I THRU 2010-LEER-APINVC-F
002553     END-IF.
002554
002555 2020-SUMAR-APINVC-F. EXIT.
002556
002560*-----------------------------------------------------------------
002570 2100-CARGAR-APCHCK-I.
002580
002590     OPEN INPUT CLOUD-AP-CHECK
002600     IF FS-APCHCK IS NOT EQUAL '00' THEN
002610        DISPLAY '* AVISO: AP-CHECK AUSENTE, STATUS=' FS-APCHCK
002620        GO TO 2100-CARGAR-APCHCK-F
002630     END-IF
002640
002650     PERFORM 2110-LEER-APCHCK-I THRU 2110-LEER-APCHCK-F
002651     PERFORM 2120-SUMAR-APCHCK-I THRU 2120-SUMAR-APCHCK-F
002652        UNTIL FS-APCHCK IS NOT EQUAL '00'
002720     CLOSE CLOUD-AP-CHECK
002730     ADD 1 TO WS-TABLAS-CARGADAS
002740     ADD WS-FILAS-APCHCK TO WS-FILAS-TOTAL
002750     DISPLAY 'LOADED TABLE: AP-CHECK (' WS-FILAS-APCHCK
002760             ' ROWS)'.
002770
002780 2100-CARGAR-APCHCK-F. EXIT.
002781
002782 2110-LEER-APCHCK-I.
002783
002784     READ CLOUD-AP-CHECK INTO CP-AP-CHECK-REC.
002785
002786 2110-LEER-APCHCK-F. EXIT.
002787
002788 2120-SUMAR-APCHCK-I.
002789
002790     IF FS-APCHCK IS EQUAL '00' THEN
002791        ADD 1 TO WS-FILAS-APCHCK
002792        PERFORM 2110-LEER-APCHCK-I THRU 2110-LEER-APCHCK-F
002793     END-IF.
002794
002795 2120-SUMAR-APCHCK-F. EXIT.
002796
002800*-----------------------------------------------------------------
002810 2200-CARGAR-STMLIN-I.
002820
002830     OPEN INPUT CLOUD-STMT-LINE
002840     IF FS-STMLIN IS NOT EQUAL '00' THEN
002850        DISPLAY '* AVISO: CE-STMT-LINE AUSENTE, STATUS=' FS-STMLIN
002860        GO TO 2200-CARGAR-STMLIN-F
002870     END-IF
002880
002890     PERFORM 2210-LEER-STMLIN-I THRU 2210-LEER-STMLIN-F
002891     PERFORM 2220-SUMAR-STMLIN-I THRU 2220-SUMAR-STMLIN-F
002892        UNTIL FS-STMLIN IS NOT EQUAL '00'
002960     CLOSE CLOUD-STMT-LINE
002970     ADD 1 TO WS-TABLAS-CARGADAS
002980     ADD WS-FILAS-STMLIN TO WS-FILAS-TOTAL
002990     DISPLAY 'LOADED TABLE: CE-STMT-LINE (' WS-FILAS-STMLIN
003000             ' ROWS)'.
003010
003020 2200-CARGAR-STMLIN-F. EXIT.
003021
003022 2210-LEER-STMLIN-I.
003023
003024     READ CLOUD-STMT-LINE INTO CP-CE-STMT-LINE-REC.
003025
003026 2210-LEER-STMLIN-F. EXIT.
003027
003028 2220-SUMAR-STMLIN-I.
003029
003030     IF FS-STMLIN IS EQUAL '00' THEN
003031        ADD 1 TO WS-FILAS-STMLIN
003032        PERFORM 2210-LEER-STMLIN-I THRU 2210-LEER-STMLIN-F
003033     END-IF.
003034
003035 2220-SUMAR-STMLIN-F. EXIT.
003036
003040*-----------------------------------------------------------------
003050 2300-CARGAR-GLJEL-I.
003060
003070     OPEN INPUT CLOUD-GL-JE-LINE
003080     IF FS-GLJEL IS NOT EQUAL '00' THEN
003090        DISPLAY '* AVISO: GL-JE-LINE AUSENTE, STATUS=' FS-GLJEL
003100        GO TO 2300-CARGAR-GLJEL-F
003110     END-IF
003120
003130     PERFORM 2310-LEER-GLJEL-I THRU 2310-LEER-GLJEL-F
003131     PERFORM 2320-SUMAR-GLJEL-I THRU 2320-SUMAR-GLJEL-F
003132        UNTIL FS-GLJEL IS NOT EQUAL '00'
003200     CLOSE CLOUD-GL-JE-LINE
003210     ADD 1 TO WS-TABLAS-CARGADAS
003220     ADD WS-FILAS-GLJEL TO WS-FILAS-TOTAL
003230     DISPLAY 'LOADED TABLE: GL-JE-LINE (' WS-FILAS-GLJEL
003240             ' ROWS)'.
003250
003260 2300-CARGAR-GLJEL-F. EXIT.
003261
003262 2310-LEER-GLJEL-I.
003263
003264     READ CLOUD-GL-JE-LINE INTO CP-GL-JE-LINE-REC.
003265
003266 2310-LEER-GLJEL-F. EXIT.
003267
003268 2320-SUMAR-GLJEL-I.
003269
003270     IF FS-GLJEL IS EQUAL '00' THEN
003271        ADD 1 TO WS-FILAS-GLJEL
003272        PERFORM 2310-LEER-GLJEL-I THRU 2310-LEER-GLJEL-F
003273     END-IF.
003274
003275 2320-SUMAR-GLJEL-F. EXIT.
003276
003280*-----------------------------------------------------------------
003290*    CARGA DE GL-TB-LINE - ACUMULA LA POSICION DE CAJA GL DE
003300*    PASO, YA QUE LAS CUENTAS 11000/11001/11002 SE RECONOCEN
003310*    AL VUELO DURANTE LA MISMA LECTURA (EVITA UN SEGUNDO SCAN).
003320*-----------------------------------------------------------------
003330 2400-CARGAR-GLTBL-I.
003340
003350     OPEN INPUT CLOUD-GL-TB-LINE
003360     IF FS-GLTBL IS NOT EQUAL '00' THEN
003370        DISPLAY '* AVISO: GL-TB-LINE AUSENTE, STATUS=' FS-GLTBL
003380        GO TO 2400-CARGAR-GLTBL-F
003390     END-IF
003400
003410     SET WS-GLTBL-PRESENTE TO TRUE
003420
003430     PERFORM 2410-LEER-GLTBL-I THRU 2410-LEER-GLTBL-F
003431     PERFORM 2420-SUMAR-GLTBL-I THRU 2420-SUMAR-GLTBL-F
003432        UNTIL FS-GLTBL IS NOT EQUAL '00'
003560     CLOSE CLOUD-GL-TB-LINE
003570     ADD 1 TO WS-TABLAS-CARGADAS
003580     ADD WS-FILAS-GLTBL TO WS-FILAS-TOTAL
003590     DISPLAY 'LOADED TABLE: GL-TB-LINE (' WS-FILAS-GLTBL
003600             ' ROWS)'.
003610
003620 2400-CARGAR-GLTBL-F. EXIT.
003621
003622 2410-LEER-GLTBL-I.
003623
003624     READ CLOUD-GL-TB-LINE INTO CP-GL-TB-LINE-REC.
003625
003626 2410-LEER-GLTBL-F. EXIT.
003627
003628 2420-SUMAR-GLTBL-I.
003629
003630     IF FS-GLTBL IS EQUAL '00' THEN
003631        ADD 1 TO WS-FILAS-GLTBL
003632        MOVE CPTB-ACCOUNT TO WS-CUENTA-CAJA
003633        IF WS-CUENTA-CAJA-NUM IS EQUAL 11000
003634           OR WS-CUENTA-CAJA-NUM IS EQUAL 11001
003635           OR WS-CUENTA-CAJA-NUM IS EQUAL 11002 THEN
003636           ADD CPTB-ENDING-BALANCE TO WS-GL-CASH-POS
003637        END-IF
003638        PERFORM 2410-LEER-GLTBL-I THRU 2410-LEER-GLTBL-F
003639     END-IF.
003640
003641 2420-SUMAR-GLTBL-F. EXIT.
003642
003640*-----------------------------------------------------------------
003650*    CARGA DE CE-STMT-HEADER - SE DETECTA LA FECHA MAXIMA EN EL
003660*    MISMO PASO; EL SALDO BANCARIO SE ACUMULA EN UN SEGUNDO PASO
003670*    (3000-CUADRE-CAJA-I) PORQUE RECIEN AL TERMINAR LA LECTURA
003680*    SE CONOCE CUAL ES LA FECHA MAS RECIENTE.
003690*-----------------------------------------------------------------
003700 2500-CARGAR-STMHDR-I.
003710
003720     OPEN INPUT CLOUD-STMT-HEADER
003730     IF FS-STMHDR IS NOT EQUAL '00' THEN
003740        DISPLAY '* AVISO: CE-STMT-HEADER AUSENTE, STATUS='
003750                FS-STMHDR
003760        GO TO 2500-CARGAR-STMHDR-F
003770     END-IF
003780
003790     SET WS-STMHDR-PRESENTE TO TRUE
003800
003810     PERFORM 2510-LEER-STMHDR-I THRU 2510-LEER-STMHDR-F
003811     PERFORM 2520-SUMAR-STMHDR-I THRU 2520-SUMAR-STMHDR-F
003812        UNTIL FS-STMHDR IS NOT EQUAL '00'
003910     CLOSE CLOUD-STMT-HEADER
003920     ADD 1 TO WS-TABLAS-CARGADAS
003930     ADD WS-FILAS-STMHDR TO WS-FILAS-TOTAL
003940     DISPLAY 'LOADED TABLE: CE-STMT-HEADER (' WS-FILAS-STMHDR
003950             ' ROWS)'.
003960
003970 2500-CARGAR-STMHDR-F. EXIT.
003971
003972 2510-LEER-STMHDR-I.
003973
003974     READ CLOUD-STMT-HEADER INTO CP-CE-STMT-HEADER-REC.
003975
003976 2510-LEER-STMHDR-F. EXIT.
003977
003978 2520-SUMAR-STMHDR-I.
003979
003980     IF FS-STMHDR IS EQUAL '00' THEN
003981        ADD 1 TO WS-FILAS-STMHDR
003982        IF CPSH-STATEMENT-DATE > WS-STMHDR-FECHA-MAX THEN
003983           MOVE CPSH-STATEMENT-DATE TO WS-STMHDR-FECHA-MAX
003984        END-IF
003985        PERFORM 2510-LEER-STMHDR-I THRU 2510-LEER-STMHDR-F
003986     END-IF.
003987
003988 2520-SUMAR-STMHDR-F. EXIT.
003989
003990*-----------------------------------------------------------------
004000*    CUADRE DE CAJA GL VS BANCO - SEGUNDO PASO SOBRE EL ARCHIVO
004010*    DE STATEMENT-HEADER PARA SUMAR SOLO LOS HEADERS DE LA FECHA
004020*    MAS RECIENTE DETECTADA EN 2500-CARGAR-STMHDR-I.
004030*-----------------------------------------------------------------
004040 3000-CUADRE-CAJA-I.
004050
004060     IF NOT WS-GLTBL-PRESENTE OR NOT WS-STMHDR-PRESENTE THEN
004070        DISPLAY ' '
004080        DISPLAY 'CUADRE DE CAJA OMITIDO - FALTA GL-TB-LINE O'
004090        DISPLAY '  CE-STMT-HEADER EN EL LOTE.'
004100        GO TO 3000-CUADRE-CAJA-F
004110     END-IF
004120
004130     OPEN INPUT CLOUD-STMT-HEADER
004140     IF FS-STMHDR IS NOT EQUAL '00' THEN
004150        DISPLAY '* ERROR EN REAPERTURA DE CE-STMT-HEADER PARA'
004160        DISPLAY '  EL CUADRE - STATUS=' FS-STMHDR
004170        GO TO 3000-CUADRE-CAJA-F
004180     END-IF
004190
004200     PERFORM 3010-LEER-CUADRE-I THRU 3010-LEER-CUADRE-F
004201     PERFORM 3020-SUMAR-CUADRE-I THRU 3020-SUMAR-CUADRE-F
004202        UNTIL FS-STMHDR IS NOT EQUAL '00'
004300     CLOSE CLOUD-STMT-HEADER
004310
004320     SUBTRACT WS-BANK-CASH-POS FROM WS-GL-CASH-POS
004330        GIVING WS-CUADRE-GAP
004340
004350     MOVE WS-GL-CASH-POS   TO WS-GL-CASH-PRINT
004360     MOVE WS-BANK-CASH-POS TO WS-BANK-CASH-PRINT
004370     MOVE WS-CUADRE-GAP    TO WS-GAP-PRINT
004380     MOVE WS-CUADRE-GAP    TO WS-CUADRE-GAP-EDITADO
004390
004400     DISPLAY ' '
004410     DISPLAY '---- CASH RECONCILIATION ------------------------'
004420     DISPLAY 'GL CASH POSITION    : ' WS-GL-CASH-PRINT
004430     DISPLAY 'BANK CASH POSITION   : ' WS-BANK-CASH-PRINT
004440     DISPLAY '  (STATEMENT DATE ' WS-STMHDR-FECHA-MAX ')'
004450     DISPLAY 'RECONCILIATION GAP   : ' WS-GAP-PRINT
004460     DISPLAY '  (GAP ENTERO=' WS-CGG-ENTERO
004470             ' DECIMAL=' WS-CGG-DECIMAL ')'
004480     DISPLAY '---------------------------------------------------'.
004490
004500 3000-CUADRE-CAJA-F. EXIT.
004511
004512 3010-LEER-CUADRE-I.
004513
004514     READ CLOUD-STMT-HEADER INTO CP-CE-STMT-HEADER-REC.
004515
004516 3010-LEER-CUADRE-F. EXIT.
004517
004518 3020-SUMAR-CUADRE-I.
004519
004520     IF FS-STMHDR IS EQUAL '00' THEN
004521        IF CPSH-STATEMENT-DATE IS EQUAL WS-STMHDR-FECHA-MAX THEN
004522           ADD CPSH-CLOSING-BALANCE TO WS-BANK-CASH-POS
004523        END-IF
004524        PERFORM 3010-LEER-CUADRE-I THRU 3010-LEER-CUADRE-F
004525     END-IF.
004526
004527 3020-SUMAR-CUADRE-F. EXIT.
004528
004529*-----------------------------------------------------------------
004530 9999-FINAL-I.
004540
004550     DISPLAY ' '
004560     DISPLAY '================ ESTADISTICAS FINALES ============='
004570     DISPLAY 'TABLAS CARGADAS      : ' WS-TABLAS-CARGADAS
004580     DISPLAY 'FILAS CARGADAS TOTAL : ' WS-FILAS-TOTAL
004590     DISPLAY '====================================================='.
004600
004610 9999-FINAL-F. EXIT.
