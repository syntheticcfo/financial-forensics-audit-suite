000100*    COPY CP-PAYREG.
000110******************************************************************
000120*     LAYOUT PAY-REGISTER (CLASSIC ESTATE, CHECK REGISTER/PAYR) *
000130*     LARGO REGISTRO = 74 BYTES                                *
000140******************************************************************
000150 01  CP-PAY-REGISTER-REC.
000160     03  CPPR-CHECT               PIC X(13).
000170*         NUMERO DE CHEQUE - SOLO DIGITOS.
000180     03  CPPR-SME-REASONING       PIC X(60).
000190*         COMENTARIO DEL ANALISTA.
000195     03  FILLER                   PIC X(01).
000200
