000100*    COPY CP-ADLIN.
000110******************************************************************
000120*     LAYOUT ACCT-DOC-LINE (CLASSIC ESTATE, ACCTG DOC LINE/BSEG) *
000130*     LARGO REGISTRO = 105 BYTES                                *
000140******************************************************************
000150 01  CP-ACCT-DOC-LINE-REC.
000160     03  CPAL-BELNR               PIC X(10).
000170*         NUMERO DE DOCUMENTO.
000180     03  CPAL-HKONT               PIC X(10).
000190*         CUENTA DEL MAYOR.
000200     03  CPAL-WRBTR               PIC S9(13)V99.
000210*         IMPORTE EN MONEDA DE DOCUMENTO.
000220     03  CPAL-SME-REASONING       PIC X(60).
000230*         COMENTARIO DEL ANALISTA.
000240     03  FILLER                   PIC X(10).
000250
