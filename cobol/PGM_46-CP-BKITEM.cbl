000100*    COPY CP-BKITEM.
000110******************************************************************
000120*     LAYOUT BANK-STMT-ITEM (CLASSIC ESTATE, E-BANK STMT/FEBEP)  *
000130*     LARGO REGISTRO = 142 BYTES                                *
000140******************************************************************
000150 01  CP-BANK-STMT-ITEM-REC.
000160     03  CPBI-KUKEY               PIC X(08).
000170*         CLAVE CORTA DEL EXTRACTO.
000180     03  CPBI-ESNUM               PIC 9(05).
000190*         NUMERO DE POSICION DENTRO DEL EXTRACTO.
000200     03  CPBI-UMSATZ              PIC S9(13)V99.
000210*         IMPORTE.
000220     03  CPBI-VALUT               PIC X(10).
000230*         FECHA VALOR.
000240     03  CPBI-PARTN               PIC X(10).
000250*         SOCIO DE NEGOCIO.
000260     03  CPBI-EOWNR               PIC X(16).
000270*         REFERENCIA - PUEDE TRAER PREFIJO 'CHK-'.
000280     03  CPBI-EOWNR-CLEAN         PIC X(16).
000290*         DERIVADO: EOWNR SIN CARACTERES NO NUMERICOS.
000300*         VER 2900-CLEAN-KEY-I.
000310     03  CPBI-SME-REASONING       PIC X(60).
000320*         COMENTARIO DEL ANALISTA.
000325     03  FILLER                   PIC X(02).
000330
