000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMCLFRH.
000120 AUTHOR. R-VILLARREAL.
000130 INSTALLATION. DEPTO-AUDITORIA-FORENSE.
000140 DATE-WRITTEN. 05/02/1991.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DE AUDITORIA.
000170******************************************************************
000180*                  NIGHTLY BATCH - CLOUD FRAUD HUNTER           *
000190*                  ================================              *
000200*  - CORRE LAS 8 PRUEBAS FORENSES DEL ESTATE "NUBE" SOBRE       *
000210*    AP-INVOICE, AP-CHECK, CE-STMT-LINE Y GL-JE-LINE.           *
000220*  - CADA PRUEBA SE CALIFICA CLEAN / WARN / FAIL / CRITICAL     *
000230*    FAIL E IMPRIME HASTA 15 REGISTROS OFENSORES.               *
000240*  - EMITE EL LISTADO FORENSE (FORENSIC AUDIT FINDINGS REPORT)  *
000250*    CON ENCABEZADO, LEYENDA Y CORTES DE PAGINA POR MODULO.     *
000260******************************************************************
000270*                     HISTORIAL DE CAMBIOS                      *
000280******************************************************************
000290*DATE------AUTHOR----TICKET-----DESCRIPTION-------------------CHG
000300* 05/02/91  RVR       FA-0002    VERSION INICIAL - 4 PRUEBAS   AAA
000310*                                SOBRE AP-INVOICE Y AP-CHECK.  AAA
000320* 09/18/91  JMPC      FA-0018    SE AGREGAN LAS PRUEBAS DE     AAB
000330*                                CE-STMT-LINE Y GL-JE-LINE.    AAB
000340* 03/02/92  JMPC      FA-0029    SE AGREGA TRUNCADO A 15       AAB
000350*                                REGISTROS POR PRUEBA.         AAB
000360* 10/14/92  RVR       FA-0038    SE AGREGA LEYENDA ESTRATEGICA AAA
000370*                                (STRATEGIC CONTEXT) AL INICIO.AAA
000380* 04/06/93  LTORRES   FA-0049    SE AGREGA CORTE DE PAGINA     AAC
000390*                                ENTRE MODULO P2P Y MODULO CE. AAC
000400* 11/30/93  LTORRES   FA-0061    FIX: GL-03 NO DETECTABA       AAC
000410*                                MULTIPLOS EXACTOS DE 10000.   AAC
000420* 06/21/94  JMPC      FA-0069    SE AGREGA GL-02 (POSTEOS DE   AAB
000430*                                FIN DE SEMANA) CON CALCULO DE AAB
000440*                                DIA DE SEMANA POR CONGRUENCIA.AAB
000450* 12/02/94  RVR       FA-0075    AJUSTE DE ANCHO DE COLUMNAS   AAA
000460*                                DEL LISTADO A 132 POSICIONES.AAA
000470* 02/11/98  GPAEZ     Y2K-010    REVISION Y2K: SE AGREGA       AAD
000480*                                VENTANA DE SIGLO SOBRE EL     AAD
000490*                                ACCEPT FROM DATE (YYMMDD).    AAD
000500* 06/30/99  GPAEZ     Y2K-015    CERTIFICACION Y2K COMPLETA DEL AAD
000510*                                CAZADOR DE FRAUDE DE NUBE.     AAD
000520* 10/09/02  SORTIZ    FA-0108    SE AGREGA REDEFINES SOBRE EL   AAE
000530*                                IMPORTE PARA DETECTAR MULTIPLOAAE
000540*                                DE 10000 EN LA PRUEBA GL-03.   AAE
000550* 03/15/08  SORTIZ    FA-0121    MANTENIMIENTO MENOR - LIMPIEZAAAE
000560*                                DE COMENTARIOS DE PARRAFOS.    AAE
000570******************************************************************
000580*
000590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
000660     UPSI-0 ON STATUS IS WS-SW-FIN-DE-SEMANA-FORZADO.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700
000710     SELECT CLOUD-AP-INVOICE ASSIGN DDAPINVC
000720     FILE STATUS IS FS-APINVC.
000730
000740     SELECT CLOUD-AP-CHECK ASSIGN DDAPCHCK
000750     FILE STATUS IS FS-APCHCK.
000760
000770     SELECT CLOUD-STMT-LINE ASSIGN DDSTMLIN
000780     FILE STATUS IS FS-STMLIN.
000790
000800     SELECT CLOUD-GL-JE-LINE ASSIGN DDGLJEL
000810     FILE STATUS IS FS-GLJEL.
000820
000830     SELECT AUDIT-REPORT ASSIGN DDRPTCLF
000840     FILE STATUS IS FS-RPTCLF.
000850
000860*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000870 DATA DIVISION.
000880 FILE SECTION.
000890
000900 FD  CLOUD-AP-INVOICE
000910     BLOCK CONTAINS 0 RECORDS
000920     RECORDING MODE IS F.
000930 01  REG-APINVC             PIC X(100).
000940
000950 FD  CLOUD-AP-CHECK
000960     BLOCK CONTAINS 0 RECORDS
000970     RECORDING MODE IS F.
000980 01  REG-APCHCK             PIC X(60).
000990
001000 FD  CLOUD-STMT-LINE
001010     BLOCK CONTAINS 0 RECORDS
001020     RECORDING MODE IS F.
001030 01  REG-STMLIN             PIC X(85).
001040
001050 FD  CLOUD-GL-JE-LINE
001060     BLOCK CONTAINS 0 RECORDS
001070     RECORDING MODE IS F.
001080 01  REG-GLJEL              PIC X(77).
001090
001100 FD  AUDIT-REPORT
001110     BLOCK CONTAINS 0 RECORDS
001120     RECORDING MODE IS F.
001130 01  REG-RPTCLF              PIC X(132).
001140
001150 WORKING-STORAGE SECTION.
001160*========================*
001170
001180*----------- STATUS DE ARCHIVOS ---------------------------------
001190 77  FS-APINVC               PIC XX        VALUE SPACES.
001200 77  FS-APCHCK               PIC XX        VALUE SPACES.
001210 77  FS-STMLIN                PIC XX       VALUE SPACES.
001220 77  FS-GLJEL                 PIC XX       VALUE SPACES.
001230 77  FS-RPTCLF                PIC XX       VALUE SPACES.
001240
001250 77  WS-SW-FIN-DE-SEMANA-FORZADO PIC X     VALUE 'N'.
001260
001270 77  WS-STATUS-FIN            PIC X.
001280     88  WS-FIN-LECTURA                    VALUE 'Y'.
001290     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
001300
001310*----------- CONTADORES DE OCURRENCIAS POR PRUEBA (COMP) -------
001320 77  WS-TEST-HITS             PIC 9(07)    COMP VALUE ZERO.
001330 77  WS-LINEA-IDX              PIC 9(03)    COMP VALUE ZERO.
001340 77  WS-RENGLONES-A-IMPRIMIR   PIC 9(03)    COMP VALUE ZERO.
001350
001360*----------- BUFFER DE RENGLONES OFENSORES (OCCURS 15) --------
001370 01  WS-MATCH-BUFFER.
001380     03  WS-MATCH-LINE         PIC X(132)  OCCURS 15 TIMES.
001390
001400*----------- TEXTOS DE TRABAJO PARA CADA PRUEBA -----------------
001410 77  WS-TEST-TITLE             PIC X(60)    VALUE SPACES.
001420 77  WS-TEST-CTRLID            PIC X(10)    VALUE SPACES.
001430 77  WS-TEST-SCOPE             PIC X(100)   VALUE SPACES.
001440 77  WS-TEST-NOUN              PIC X(20)    VALUE SPACES.
001450 77  WS-TEST-SEVERIDAD         PIC X(13)    VALUE SPACES.
001460 77  WS-TEST-STATUS-TEXTO      PIC X(40)    VALUE SPACES.
001470 77  WS-HITS-EDIT              PIC Z(6)9.
001475 77  WS-KITE-TALLY             PIC 9(03)    COMP VALUE ZERO.
001476 77  WS-LINENUM-EDIT           PIC Z(4)9.
001480
001490*----------- FECHA Y HORA DE EJECUCION (VENTANA DE SIGLO) ------
001500 77  WS-FECHA-ACCEPT           PIC 9(06).
001510 01  WS-FA-GRUPO  REDEFINES WS-FECHA-ACCEPT.
001520     03  WS-FA-YY              PIC 9(02).
001530     03  WS-FA-MM              PIC 9(02).
001540     03  WS-FA-DD              PIC 9(02).
001550 77  WS-FA-CENTURY             PIC 9(02)    VALUE ZERO.
001560 77  WS-FA-ANIO-COMPLETO       PIC 9(04)    VALUE ZERO.
001570 77  WS-HORA-ACCEPT            PIC 9(08).
001580
001590 01  WS-EXEC-DATE.
001600     03  WS-ED-ANIO            PIC 9(04).
001610     03  WS-ED-SEP1            PIC X       VALUE '-'.
001620     03  WS-ED-MES             PIC 9(02).
001630     03  WS-ED-SEP2            PIC X       VALUE '-'.
001640     03  WS-ED-DIA             PIC 9(02).
001650
001660 01  WS-EXEC-TIME.
001670     03  WS-ET-HORA            PIC 9(02).
001680     03  WS-ET-SEP1            PIC X       VALUE ':'.
001690     03  WS-ET-MIN             PIC 9(02).
001700     03  WS-ET-SEP2            PIC X       VALUE ':'.
001710     03  WS-ET-SEG             PIC 9(02).
001720
001730 77  WS-EXEC-TIMESTAMP         PIC X(19)    VALUE SPACES.
001740
001750*----------- REDEFINICION DEL IMPORTE PARA GL-03 (MULTIPLO) -----
001760 77  WS-AMT-WORK               PIC S9(13)V99 VALUE ZERO.
001770 01  WS-AMT-SPLIT REDEFINES WS-AMT-WORK.
001780     03  WS-AMT-INT            PIC S9(13).
001790     03  WS-AMT-DEC            PIC 99.
001800 77  WS-AMT-Q                  PIC S9(13)    COMP VALUE ZERO.
001810 77  WS-AMT-R                  PIC S9(05)    COMP VALUE ZERO.
001820
001830*----------- VENTANA DE DIA DE SEMANA (CONGRUENCIA CIVIL) -------
001840 77  WS-GLD-FECHA              PIC X(10)     VALUE SPACES.
001850 01  WS-GLD-FECHA-PARTES REDEFINES WS-GLD-FECHA.
001860     03  WS-GLD-YYYY           PIC 9(04).
001870     03  FILLER                PIC X.
001880     03  WS-GLD-MM             PIC 9(02).
001890     03  FILLER                PIC X.
001900     03  WS-GLD-DD             PIC 9(02).
001910 77  WS-ZM                     PIC S9(04)    COMP VALUE ZERO.
001920 77  WS-ZY                     PIC S9(04)    COMP VALUE ZERO.
001930 77  WS-ZJ                     PIC S9(04)    COMP VALUE ZERO.
001940 77  WS-ZK                     PIC S9(04)    COMP VALUE ZERO.
001950 77  WS-Z1                     PIC S9(06)    COMP VALUE ZERO.
001960 77  WS-Z1Q                    PIC S9(06)    COMP VALUE ZERO.
001970 77  WS-K4                     PIC S9(04)    COMP VALUE ZERO.
001980 77  WS-J4                     PIC S9(04)    COMP VALUE ZERO.
001990 77  WS-H-TOTAL                PIC S9(06)    COMP VALUE ZERO.
002000 77  WS-H-Q                    PIC S9(04)    COMP VALUE ZERO.
002010 77  WS-H-DOW                  PIC S9(04)    COMP VALUE ZERO.
002020 77  WS-SW-FIN-DE-SEMANA       PIC X         VALUE 'N'.
002030     88  WS-ES-FIN-DE-SEMANA               VALUE 'Y'.
002040
002050*----------- IMPORTE EDITADO PARA LISTADOS ----------------------
002060 77  WS-AMT-PRINT              PIC -$$$,$$$,$$$,$$9.99.
002070
002080*///////////////// LINEAS DE IMPRESION DEL REPORTE //////////////
002090 01  WS-RPT-TITLE-LINE.
002100     03  FILLER                PIC X(40)    VALUE SPACES.
002110     03  FILLER                PIC X(32)
002120         VALUE 'FORENSIC AUDIT FINDINGS REPORT'.
002130     03  FILLER                PIC X(60)    VALUE SPACES.
002140
002150 01  WS-RPT-TARGET-LINE.
002160     03  FILLER                PIC X(17)
002170         VALUE 'TARGET DATABASE: '.
002180     03  WS-RPT-TARGET         PIC X(30)    VALUE SPACES.
002190     03  FILLER                PIC X(85)    VALUE SPACES.
002200
002210 01  WS-RPT-EXEC-LINE.
002220     03  FILLER                PIC X(16)
002230         VALUE 'EXECUTION DATE: '.
002240     03  WS-RPT-EXEC           PIC X(19)    VALUE SPACES.
002250     03  FILLER                PIC X(97)    VALUE SPACES.
002260
002270 01  WS-RPT-GENERIC-LINE       PIC X(132)   VALUE SPACES.
002280
002290 01  WS-RPT-HEADING-LINE.
002300     03  FILLER                PIC X(6)     VALUE 'TEST: '.
002310     03  WS-HEAD-TITLE         PIC X(60)    VALUE SPACES.
002320     03  FILLER                PIC X(2)     VALUE SPACES.
002330     03  FILLER                PIC X(1)     VALUE '('.
002340     03  WS-HEAD-CTRLID        PIC X(10)    VALUE SPACES.
002350     03  FILLER                PIC X(1)     VALUE ')'.
002360     03  FILLER                PIC X(52)    VALUE SPACES.
002370
002380 01  WS-RPT-SCOPE-LINE.
002390     03  FILLER                PIC X(7)     VALUE 'SCOPE: '.
002400     03  WS-SCOPE-TEXT         PIC X(100)   VALUE SPACES.
002410     03  FILLER                PIC X(25)    VALUE SPACES.
002420
002430 01  WS-RPT-STATUS-LINE.
002440     03  FILLER                PIC X(8)     VALUE 'STATUS: '.
002450     03  WS-STATUS-TEXT        PIC X(40)    VALUE SPACES.
002460     03  FILLER                PIC X(84)    VALUE SPACES.
002470
002480 01  WS-RPT-COLHDR-LINE.
002490     03  WS-CH-A               PIC X(20)    VALUE SPACES.
002500     03  FILLER                PIC X(3)     VALUE ' | '.
002510     03  WS-CH-B               PIC X(15)    VALUE SPACES.
002520     03  FILLER                PIC X(3)     VALUE ' | '.
002530     03  WS-CH-C               PIC X(21)    VALUE SPACES.
002540     03  FILLER                PIC X(3)     VALUE ' | '.
002550     03  WS-CH-D               PIC X(40)    VALUE SPACES.
002560     03  FILLER                PIC X(27)    VALUE SPACES.
002570
002580 01  WS-RPT-DETAIL-LINE.
002590     03  WS-DET-A              PIC X(20)    VALUE SPACES.
002600     03  FILLER                PIC X(3)     VALUE ' | '.
002610     03  WS-DET-B              PIC X(15)    VALUE SPACES.
002620     03  FILLER                PIC X(3)     VALUE ' | '.
002630     03  WS-DET-C              PIC X(21)    VALUE SPACES.
002640     03  FILLER                PIC X(3)     VALUE ' | '.
002650     03  WS-DET-D              PIC X(40)    VALUE SPACES.
002660     03  FILLER                PIC X(27)    VALUE SPACES.
002670
002680 01  WS-RPT-TRAILER-LINE.
002690     03  FILLER                PIC X(5)     VALUE '... ('.
002700     03  WS-TRAILER-COUNT      PIC ZZZ,ZZ9.
002710     03  FILLER                PIC X(24)
002720         VALUE ' MORE RECORDS TRUNCATED)'.
002730     03  FILLER                PIC X(96)    VALUE SPACES.
002740
002750*///////////////// COPYS DE LAYOUT DE ENTRADA //////////////////
002760     COPY CP-APINVC.
002770     COPY CP-APCHCK.
002780     COPY CP-STMLIN.
002790     COPY CP-GLJEL.
002800*/////////////////////////////////////////////////////////////
002810
002820*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002830 PROCEDURE DIVISION.
002840
002850 MAIN-PROGRAM-I.
002860
002870     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F
002880     PERFORM 2010-TEST-C01-I      THRU 2010-TEST-C01-F
002890     PERFORM 2020-TEST-C08-I      THRU 2020-TEST-C08-F
002900     PERFORM 2030-TEST-HIDDEN-I   THRU 2030-TEST-HIDDEN-F
002910     PERFORM 2040-TEST-C06-I      THRU 2040-TEST-C06-F
002920     PERFORM 2050-SALTO-PAGINA-I  THRU 2050-SALTO-PAGINA-F
002930     PERFORM 2060-TEST-CASH01-I   THRU 2060-TEST-CASH01-F
002940     PERFORM 2070-TEST-GL04-I     THRU 2070-TEST-GL04-F
002950     PERFORM 2080-TEST-GL03-I     THRU 2080-TEST-GL03-F
002960     PERFORM 2090-TEST-GL02-I     THRU 2090-TEST-GL02-F
002970     PERFORM 9999-FINAL-I         THRU 9999-FINAL-F.
002980
002990 MAIN-PROGRAM-F. GOBACK.
003000
003010*-----------------------------------------------------------------
003020*    INICIO - APERTURA DEL REPORTE, SELLO DE FECHA/HORA CON
003030*    VENTANA DE SIGLO (FIX Y2K-010), ENCABEZADO Y LEYENDA.
003040*-----------------------------------------------------------------
003050 1000-INICIO-I.
003060
003070     OPEN OUTPUT AUDIT-REPORT
003080     IF FS-RPTCLF IS NOT EQUAL '00' THEN
003090        DISPLAY '* ERROR EN OPEN AUDIT-REPORT = ' FS-RPTCLF
003100        MOVE 9999 TO RETURN-CODE
003110        GOBACK
003120     END-IF
003130
003140     ACCEPT WS-FECHA-ACCEPT FROM DATE
003150     ACCEPT WS-HORA-ACCEPT  FROM TIME
003160
003170     IF WS-FA-YY < 50 THEN
003180        MOVE 20 TO WS-FA-CENTURY
003190     ELSE
003200        MOVE 19 TO WS-FA-CENTURY
003210     END-IF
003220     COMPUTE WS-FA-ANIO-COMPLETO = WS-FA-CENTURY * 100 + WS-FA-YY
003230
003240     MOVE WS-FA-ANIO-COMPLETO    TO WS-ED-ANIO
003250     MOVE WS-FA-MM               TO WS-ED-MES
003260     MOVE WS-FA-DD               TO WS-ED-DIA
003270     MOVE WS-HORA-ACCEPT(1:2)    TO WS-ET-HORA
003280     MOVE WS-HORA-ACCEPT(3:2)    TO WS-ET-MIN
003290     MOVE WS-HORA-ACCEPT(5:2)    TO WS-ET-SEG
003300
003310     MOVE WS-EXEC-DATE           TO WS-EXEC-TIMESTAMP(1:10)
003320     MOVE ' '                    TO WS-EXEC-TIMESTAMP(11:1)
003330     MOVE WS-EXEC-TIME           TO WS-EXEC-TIMESTAMP(12:8)
003340
003350     MOVE WS-EXEC-DATE           TO WS-RPT-EXEC(1:10)
003360     MOVE SPACE                  TO WS-RPT-EXEC(11:1)
003370     MOVE WS-EXEC-TIME           TO WS-RPT-EXEC(12:8)
003380
003390     MOVE 'CLOUD-ESTATE-ERP'     TO WS-RPT-TARGET
003400
003410     WRITE REG-RPTCLF FROM WS-RPT-TITLE-LINE AFTER PAGE
003420     MOVE SPACES TO WS-RPT-GENERIC-LINE
003430     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1
003440     WRITE REG-RPTCLF FROM WS-RPT-TARGET-LINE AFTER 1
003450     WRITE REG-RPTCLF FROM WS-RPT-EXEC-LINE AFTER 1
003460     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1
003470
003480     MOVE 'HOW TO READ THIS REPORT (STRATEGIC CONTEXT)'
003490          TO WS-RPT-GENERIC-LINE
003500     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1
003510     MOVE 'CLEAN    = CONTROL LOGIC OPERATING NORMALLY.'
003520          TO WS-RPT-GENERIC-LINE
003530     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1
003540     MOVE 'WARN     = SUSPICIOUS RED FLAG - REVIEW RECOMMENDED.'
003550          TO WS-RPT-GENERIC-LINE
003560     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1
003570     MOVE 'FAIL/CRITICAL FAIL = CONFIRMED FRAUD PATTERN PLANTED.'
003580          TO WS-RPT-GENERIC-LINE
003590     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1
003600     MOVE SPACES TO WS-RPT-GENERIC-LINE
003610     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1.
003620
003630 1000-INICIO-F. EXIT.
003640
003650*-----------------------------------------------------------------
003660*    TEST C-01 - HIGH VALUE MANUAL INVOICES (MODULO P2P)
003670*-----------------------------------------------------------------
003680 2010-TEST-C01-I.
003690
003700     MOVE 'HIGH-VALUE MANUAL INVOICES'        TO WS-TEST-TITLE
003710     MOVE 'C-01'                               TO WS-TEST-CTRLID
003720     MOVE 'AP-INVOICE WHERE SOURCE=MANUAL AND AMOUNT>50000.00'
003730          TO WS-TEST-SCOPE
003740     MOVE 'WARN'                               TO WS-TEST-SEVERIDAD
003750     MOVE 'Manual-Entries'                     TO WS-TEST-NOUN
003760
003770     MOVE ZERO TO WS-TEST-HITS
003780     MOVE ZERO TO WS-LINEA-IDX
003790
003800     OPEN INPUT CLOUD-AP-INVOICE
003810     IF FS-APINVC IS NOT EQUAL '00' THEN
003820        DISPLAY '* AVISO: AP-INVOICE AUSENTE, STATUS=' FS-APINVC
003830     ELSE
003840        PERFORM 2011-LEER-C01-I THRU 2011-LEER-C01-F
003850        PERFORM 2012-EVAL-C01-I THRU 2012-EVAL-C01-F
003860           UNTIL FS-APINVC IS NOT EQUAL '00'
004040        CLOSE CLOUD-AP-INVOICE
004050     END-IF
004060
004070     MOVE SPACES            TO WS-RPT-COLHDR-LINE
004080     MOVE 'INVOICE-NUM'     TO WS-CH-A
004090     MOVE 'VENDOR-ID'       TO WS-CH-B
004100     MOVE 'INVOICE-AMOUNT'  TO WS-CH-C
004110     MOVE 'CREATED-BY'      TO WS-CH-D
004120
004130     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
004140
004141 2011-LEER-C01-I.
004142
004143     READ CLOUD-AP-INVOICE INTO CP-AP-INVOICE-REC.
004144
004145 2011-LEER-C01-F. EXIT.
004146
004147 2012-EVAL-C01-I.
004148
004149     IF FS-APINVC IS EQUAL '00' THEN
004150        IF CPAI-SOURCE IS EQUAL 'MANUAL'
004151           AND CPAI-INVOICE-AMOUNT > 50000.00 THEN
004152           ADD 1 TO WS-TEST-HITS
004153           IF WS-TEST-HITS <= 15 THEN
004154              ADD 1 TO WS-LINEA-IDX
004155              MOVE SPACES TO WS-RPT-DETAIL-LINE
004156              MOVE CPAI-INVOICE-NUM    TO WS-DET-A
004157              MOVE CPAI-VENDOR-ID      TO WS-DET-B
004158              MOVE CPAI-INVOICE-AMOUNT TO WS-AMT-PRINT
004159              MOVE WS-AMT-PRINT        TO WS-DET-C
004160              MOVE CPAI-CREATED-BY     TO WS-DET-D
004161              MOVE WS-RPT-DETAIL-LINE
004162                TO WS-MATCH-LINE(WS-LINEA-IDX)
004163           END-IF
004164        END-IF
004165        PERFORM 2011-LEER-C01-I THRU 2011-LEER-C01-F
004166     END-IF.
004167
004168 2012-EVAL-C01-F. EXIT.
004169
004150 2010-TEST-C01-F. EXIT.
004160
004170*-----------------------------------------------------------------
004180*    TEST C-08 - SEGREGATION OF DUTIES (MODULO P2P)
004190*-----------------------------------------------------------------
004200 2020-TEST-C08-I.
004210
004220     MOVE 'SEGREGATION OF DUTIES VIOLATION'     TO WS-TEST-TITLE
004230     MOVE 'C-08'                                TO WS-TEST-CTRLID
004240     MOVE 'AP-INVOICE CREATED-BY=LAST-UPDATED-BY, APPROVED'
004250          TO WS-TEST-SCOPE
004290     MOVE 'FAIL'                                TO WS-TEST-SEVERIDAD
004300     MOVE 'Conflicts'                           TO WS-TEST-NOUN
004310
004320     MOVE ZERO TO WS-TEST-HITS
004330
004340     OPEN INPUT CLOUD-AP-INVOICE
004350     IF FS-APINVC IS NOT EQUAL '00' THEN
004360        DISPLAY '* AVISO: AP-INVOICE AUSENTE, STATUS=' FS-APINVC
004370     ELSE
004380        PERFORM 2021-LEER-C08-I THRU 2021-LEER-C08-F
004381        PERFORM 2022-EVAL-C08-I THRU 2022-EVAL-C08-F
004382           UNTIL FS-APINVC IS NOT EQUAL '00'
004590        CLOSE CLOUD-AP-INVOICE
004600     END-IF
004610
004620     MOVE SPACES             TO WS-RPT-COLHDR-LINE
004630     MOVE 'INVOICE-NUM'      TO WS-CH-A
004640     MOVE 'CREATED-BY'       TO WS-CH-B
004650     MOVE 'INVOICE-AMOUNT'   TO WS-CH-C
004660     MOVE 'APPROVED-BY'      TO WS-CH-D
004670
004680     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
004690
004700 2020-TEST-C08-F. EXIT.
004701
004702 2021-LEER-C08-I.
004703
004704     READ CLOUD-AP-INVOICE INTO CP-AP-INVOICE-REC.
004705
004706 2021-LEER-C08-F. EXIT.
004707
004708 2022-EVAL-C08-I.
004709
004710     IF FS-APINVC IS EQUAL '00' THEN
004711        IF CPAI-CREATED-BY IS EQUAL CPAI-LAST-UPDATED-BY
004712           AND CPAI-APPROVAL-STATUS IS EQUAL 'APPROVED' THEN
004713           ADD 1 TO WS-TEST-HITS
004714           IF WS-TEST-HITS <= 15 THEN
004715              ADD 1 TO WS-LINEA-IDX
004716              MOVE SPACES TO WS-RPT-DETAIL-LINE
004717              MOVE CPAI-INVOICE-NUM     TO WS-DET-A
004718              MOVE CPAI-CREATED-BY      TO WS-DET-B
004719              MOVE CPAI-INVOICE-AMOUNT  TO WS-AMT-PRINT
004720              MOVE WS-AMT-PRINT         TO WS-DET-C
004721              MOVE CPAI-LAST-UPDATED-BY TO WS-DET-D
004722              MOVE WS-RPT-DETAIL-LINE
004723                TO WS-MATCH-LINE(WS-LINEA-IDX)
004724           END-IF
004725        END-IF
004726        PERFORM 2021-LEER-C08-I THRU 2021-LEER-C08-F
004727     END-IF.
004728
004729 2022-EVAL-C08-F. EXIT.
004730
004731*-----------------------------------------------------------------
004730*    PRUEBA OCULTA - FACTURAS DUPLICADAS POR BLANCO FINAL
004740*-----------------------------------------------------------------
004750 2030-TEST-HIDDEN-I.
004760
004770     MOVE 'HIDDEN DUPLICATE INVOICE NUMBERS' TO WS-TEST-TITLE
004780     MOVE 'HID-DUP'                          TO WS-TEST-CTRLID
004790     MOVE 'AP-INVOICE WHERE INVOICE-NUM CARRIES TRAILING BLANK'
004800          TO WS-TEST-SCOPE
004810     MOVE 'FAIL'                             TO WS-TEST-SEVERIDAD
004820     MOVE 'Anomalies'                        TO WS-TEST-NOUN
004830
004840     MOVE ZERO TO WS-TEST-HITS
004850     MOVE ZERO TO WS-LINEA-IDX
004860
004870     OPEN INPUT CLOUD-AP-INVOICE
004880     IF FS-APINVC IS NOT EQUAL '00' THEN
004890        DISPLAY '* AVISO: AP-INVOICE AUSENTE, STATUS=' FS-APINVC
004900     ELSE
004910        PERFORM 2031-LEER-HID-I THRU 2031-LEER-HID-F
004911        PERFORM 2032-EVAL-HID-I THRU 2032-EVAL-HID-F
004912           UNTIL FS-APINVC IS NOT EQUAL '00'
005090        CLOSE CLOUD-AP-INVOICE
005100     END-IF
005110
005120     MOVE SPACES            TO WS-RPT-COLHDR-LINE
005130     MOVE 'INVOICE-NUM'     TO WS-CH-A
005140     MOVE 'VENDOR-ID'       TO WS-CH-B
005150     MOVE 'INVOICE-AMOUNT'  TO WS-CH-C
005160
005170     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
005180
005190 2030-TEST-HIDDEN-F. EXIT.
005191
005192 2031-LEER-HID-I.
005193
005194     READ CLOUD-AP-INVOICE INTO CP-AP-INVOICE-REC.
005195
005196 2031-LEER-HID-F. EXIT.
005197
005198 2032-EVAL-HID-I.
005199
005200     IF FS-APINVC IS EQUAL '00' THEN
005201        IF CPAI-INVOICE-NUM(20:1) IS EQUAL SPACE THEN
005202           ADD 1 TO WS-TEST-HITS
005203           IF WS-TEST-HITS <= 15 THEN
005204              ADD 1 TO WS-LINEA-IDX
005205              MOVE SPACES TO WS-RPT-DETAIL-LINE
005206              MOVE CPAI-INVOICE-NUM    TO WS-DET-A
005207              MOVE CPAI-VENDOR-ID      TO WS-DET-B
005208              MOVE CPAI-INVOICE-AMOUNT TO WS-AMT-PRINT
005209              MOVE WS-AMT-PRINT        TO WS-DET-C
005210              MOVE WS-RPT-DETAIL-LINE
005211                TO WS-MATCH-LINE(WS-LINEA-IDX)
005212           END-IF
005213        END-IF
005214        PERFORM 2031-LEER-HID-I THRU 2031-LEER-HID-F
005215     END-IF.
005216
005217 2032-EVAL-HID-F. EXIT.
005218
005210*-----------------------------------------------------------------
005220*    TEST C-06 - VOIDED PAYMENTS (CIERRE DEL MODULO P2P)
005230*-----------------------------------------------------------------
005240 2040-TEST-C06-I.
005250
005260     MOVE 'VOIDED PAYMENTS STILL ON REGISTER' TO WS-TEST-TITLE
005270     MOVE 'C-06'                              TO WS-TEST-CTRLID
005280     MOVE 'AP-CHECK WHERE STATUS-LOOKUP-CODE=VOIDED'
005290          TO WS-TEST-SCOPE
005300     MOVE 'WARN'                              TO WS-TEST-SEVERIDAD
005310     MOVE 'Voids'                             TO WS-TEST-NOUN
005320
005330     MOVE ZERO TO WS-TEST-HITS
005340     MOVE ZERO TO WS-LINEA-IDX
005350
005360     OPEN INPUT CLOUD-AP-CHECK
005370     IF FS-APCHCK IS NOT EQUAL '00' THEN
005380        DISPLAY '* AVISO: AP-CHECK AUSENTE, STATUS=' FS-APCHCK
005390     ELSE
005400        PERFORM 2041-LEER-C06-I THRU 2041-LEER-C06-F
005401        PERFORM 2042-EVAL-C06-I THRU 2042-EVAL-C06-F
005402           UNTIL FS-APCHCK IS NOT EQUAL '00'
005590        CLOSE CLOUD-AP-CHECK
005600     END-IF
005610
005620     MOVE SPACES            TO WS-RPT-COLHDR-LINE
005630     MOVE 'CHECK-NUMBER'    TO WS-CH-A
005640     MOVE 'CHECK-DATE'      TO WS-CH-B
005650     MOVE 'AMOUNT'          TO WS-CH-C
005660     MOVE 'VENDOR-ID'       TO WS-CH-D
005670
005680     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
005690
005700 2040-TEST-C06-F. EXIT.
005701
005702 2041-LEER-C06-I.
005703
005704     READ CLOUD-AP-CHECK INTO CP-AP-CHECK-REC.
005705
005706 2041-LEER-C06-F. EXIT.
005707
005708 2042-EVAL-C06-I.
005709
005710     IF FS-APCHCK IS EQUAL '00' THEN
005711        IF CPCK-STATUS-LOOKUP-CODE IS EQUAL 'VOIDED' THEN
005712           ADD 1 TO WS-TEST-HITS
005713           IF WS-TEST-HITS <= 15 THEN
005714              ADD 1 TO WS-LINEA-IDX
005715              MOVE SPACES TO WS-RPT-DETAIL-LINE
005716              MOVE CPCK-CHECK-NUMBER   TO WS-DET-A
005717              MOVE CPCK-CHECK-DATE     TO WS-DET-B
005718              MOVE CPCK-AMOUNT         TO WS-AMT-PRINT
005719              MOVE WS-AMT-PRINT        TO WS-DET-C
005720              MOVE CPCK-VENDOR-ID      TO WS-DET-D
005721              MOVE WS-RPT-DETAIL-LINE
005722                TO WS-MATCH-LINE(WS-LINEA-IDX)
005723           END-IF
005724        END-IF
005725        PERFORM 2041-LEER-C06-I THRU 2041-LEER-C06-F
005726     END-IF.
005727
005728 2042-EVAL-C06-F. EXIT.
005729
005720*-----------------------------------------------------------------
005730*    SALTO DE PAGINA ENTRE MODULO P2P Y MODULO CE (FA-0049)
005740*-----------------------------------------------------------------
005750 2050-SALTO-PAGINA-I.
005760
005770     WRITE REG-RPTCLF FROM WS-RPT-TITLE-LINE AFTER PAGE
005780     MOVE SPACES TO WS-RPT-GENERIC-LINE
005790     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1.
005800
005810 2050-SALTO-PAGINA-F. EXIT.
005820
005830*-----------------------------------------------------------------
005840*    TEST CASH-01 - CHECK KITING (MODULO CE) - LA DETECCION DEL
005850*    TOKEN 'KITE' SE HACE CON INSPECT TALLYING, SIN FUNCIONES.
005860*-----------------------------------------------------------------
005870 2060-TEST-CASH01-I.
005880
005890     MOVE 'CHECK KITING ACROSS BANK STATEMENT' TO WS-TEST-TITLE
005900     MOVE 'CASH-01'                            TO WS-TEST-CTRLID
005910     MOVE 'CE-STMT-LINE WHERE GL-MATCH=NO_MATCH AND DESC HAS KITE'
005920          TO WS-TEST-SCOPE
005930     MOVE 'CRITICAL-FAIL'                      TO WS-TEST-SEVERIDAD
005940     MOVE 'Kiting-Events'                      TO WS-TEST-NOUN
005950
005960     MOVE ZERO TO WS-TEST-HITS
005970     MOVE ZERO TO WS-LINEA-IDX
005980
005990     OPEN INPUT CLOUD-STMT-LINE
006000     IF FS-STMLIN IS NOT EQUAL '00' THEN
006010        DISPLAY '* AVISO: CE-STMT-LINE AUSENTE, STATUS=' FS-STMLIN
006020     ELSE
006030        PERFORM 2061-LEER-KITE-I THRU 2061-LEER-KITE-F
006031        PERFORM 2062-EVAL-KITE-I THRU 2062-EVAL-KITE-F
006032           UNTIL FS-STMLIN IS NOT EQUAL '00'
006260        CLOSE CLOUD-STMT-LINE
006270     END-IF
006280
006290     MOVE SPACES         TO WS-RPT-COLHDR-LINE
006300     MOVE 'LINE-ID'      TO WS-CH-A
006310     MOVE 'TRX-CODE'     TO WS-CH-B
006320     MOVE 'AMOUNT'       TO WS-CH-C
006330     MOVE 'LINE-DESC'    TO WS-CH-D
006340
006350     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
006360
006370 2060-TEST-CASH01-F. EXIT.
006381
006382 2061-LEER-KITE-I.
006383
006384     READ CLOUD-STMT-LINE INTO CP-CE-STMT-LINE-REC.
006385
006386 2061-LEER-KITE-F. EXIT.
006387
006388 2062-EVAL-KITE-I.
006389
006390     IF FS-STMLIN IS EQUAL '00' THEN
006391        MOVE ZERO TO WS-KITE-TALLY
006392        INSPECT CPSL-LINE-DESC TALLYING WS-KITE-TALLY
006393           FOR ALL 'KITE'
006394        IF CPSL-GL-MATCH IS EQUAL 'NO_MATCH'
006395           AND WS-KITE-TALLY > 0 THEN
006396           ADD 1 TO WS-TEST-HITS
006397           IF WS-TEST-HITS <= 15 THEN
006398              ADD 1 TO WS-LINEA-IDX
006399              MOVE SPACES TO WS-RPT-DETAIL-LINE
006400              MOVE CPSL-LINE-ID        TO WS-DET-A
006401              MOVE CPSL-TRX-CODE       TO WS-DET-B
006402              MOVE CPSL-AMOUNT         TO WS-AMT-PRINT
006403              MOVE WS-AMT-PRINT        TO WS-DET-C
006404              MOVE CPSL-LINE-DESC      TO WS-DET-D
006405              MOVE WS-RPT-DETAIL-LINE
006406                TO WS-MATCH-LINE(WS-LINEA-IDX)
006407           END-IF
006408        END-IF
006409        PERFORM 2061-LEER-KITE-I THRU 2061-LEER-KITE-F
006410     END-IF.
006411
006412 2062-EVAL-KITE-F. EXIT.
006413
006414*-----------------------------------------------------------------
006400*    TEST GL-04 - MANAGEMENT OVERRIDE (MODULO GL)
006410*-----------------------------------------------------------------
006420 2070-TEST-GL04-I.
006430
006440     MOVE 'MANAGEMENT OVERRIDE POSTING' TO WS-TEST-TITLE
006450     MOVE 'GL-04'                       TO WS-TEST-CTRLID
006460     MOVE 'GL-JE-LINE WHERE CREATED-BY=CFO_OVERRIDE'
006470          TO WS-TEST-SCOPE
006480     MOVE 'CRITICAL-FAIL'               TO WS-TEST-SEVERIDAD
006490     MOVE 'Overrides'                   TO WS-TEST-NOUN
006500
006510     MOVE ZERO TO WS-TEST-HITS
006520     MOVE ZERO TO WS-LINEA-IDX
006530
006540     OPEN INPUT CLOUD-GL-JE-LINE
006550     IF FS-GLJEL IS NOT EQUAL '00' THEN
006560        DISPLAY '* AVISO: GL-JE-LINE AUSENTE, STATUS=' FS-GLJEL
006570     ELSE
006580        PERFORM 2071-LEER-GL04-I THRU 2071-LEER-GL04-F
006581        PERFORM 2072-EVAL-GL04-I THRU 2072-EVAL-GL04-F
006582           UNTIL FS-GLJEL IS NOT EQUAL '00'
006780        CLOSE CLOUD-GL-JE-LINE
006790     END-IF
006800
006810     MOVE SPACES          TO WS-RPT-COLHDR-LINE
006820     MOVE 'JE-HEADER-ID'  TO WS-CH-A
006830     MOVE 'JE-LINE-NUM'   TO WS-CH-B
006840     MOVE 'ENTERED-DR'    TO WS-CH-C
006850     MOVE 'CREATED-BY'    TO WS-CH-D
006860
006870     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
006880
006890 2070-TEST-GL04-F. EXIT.
006901
006902 2071-LEER-GL04-I.
006903
006904     READ CLOUD-GL-JE-LINE INTO CP-GL-JE-LINE-REC.
006905
006906 2071-LEER-GL04-F. EXIT.
006907
006908 2072-EVAL-GL04-I.
006909
006910     IF FS-GLJEL IS EQUAL '00' THEN
006911        IF CPJE-CREATED-BY IS EQUAL 'CFO_OVERRIDE' THEN
006912           ADD 1 TO WS-TEST-HITS
006913           IF WS-TEST-HITS <= 15 THEN
006914              ADD 1 TO WS-LINEA-IDX
006915              MOVE SPACES TO WS-RPT-DETAIL-LINE
006916              MOVE CPJE-HEADER-ID      TO WS-DET-A
006917              MOVE CPJE-LINE-NUM       TO WS-LINENUM-EDIT
006918              MOVE WS-LINENUM-EDIT     TO WS-DET-B
006919              MOVE CPJE-ENTERED-DR     TO WS-AMT-PRINT
006920              MOVE WS-AMT-PRINT        TO WS-DET-C
006921              MOVE CPJE-CREATED-BY     TO WS-DET-D
006922              MOVE WS-RPT-DETAIL-LINE
006923                TO WS-MATCH-LINE(WS-LINEA-IDX)
006924           END-IF
006925        END-IF
006926        PERFORM 2071-LEER-GL04-I THRU 2071-LEER-GL04-F
006927     END-IF.
006928
006929 2072-EVAL-GL04-F. EXIT.
006930
006931*-----------------------------------------------------------------
006920*    TEST GL-03 - ROUND-NUMBER (BENFORD) VIOLATIONS
006930*    FIX FA-0061/FA-0108: EL MULTIPLO DE 10000 SE DETECTA SOBRE
006940*    LA PARTE ENTERA DEL IMPORTE, REDEFINIDA EN WS-AMT-SPLIT.
006950*-----------------------------------------------------------------
006960 2080-TEST-GL03-I.
006970
006980     MOVE 'ROUND-NUMBER (BENFORD) VIOLATION' TO WS-TEST-TITLE
006990     MOVE 'GL-03'                            TO WS-TEST-CTRLID
007000     MOVE 'GL-JE-LINE >1,000,000 MULTIPLE OF 10000, MANUAL'
007010          TO WS-TEST-SCOPE
007020     MOVE 'FAIL'                             TO WS-TEST-SEVERIDAD
007030     MOVE 'Suspicious-Entries'               TO WS-TEST-NOUN
007040
007050     MOVE ZERO TO WS-TEST-HITS
007060     MOVE ZERO TO WS-LINEA-IDX
007070
007080     OPEN INPUT CLOUD-GL-JE-LINE
007090     IF FS-GLJEL IS NOT EQUAL '00' THEN
007100        DISPLAY '* AVISO: GL-JE-LINE AUSENTE, STATUS=' FS-GLJEL
007110     ELSE
007120        PERFORM 2081-LEER-GL03-I THRU 2081-LEER-GL03-F
007121        PERFORM 2082-EVAL-GL03-I THRU 2082-EVAL-GL03-F
007122           UNTIL FS-GLJEL IS NOT EQUAL '00'
007360        CLOSE CLOUD-GL-JE-LINE
007370     END-IF
007380
007390     MOVE SPACES          TO WS-RPT-COLHDR-LINE
007400     MOVE 'JE-HEADER-ID'  TO WS-CH-A
007410     MOVE 'SOURCE'        TO WS-CH-B
007420     MOVE 'ENTERED-DR'    TO WS-CH-C
007430     MOVE 'PERIOD-NAME'   TO WS-CH-D
007440
007450     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
007460
007470 2080-TEST-GL03-F. EXIT.
007481
007482 2081-LEER-GL03-I.
007483
007484     READ CLOUD-GL-JE-LINE INTO CP-GL-JE-LINE-REC.
007485
007486 2081-LEER-GL03-F. EXIT.
007487
007488 2082-EVAL-GL03-I.
007489
007490     IF FS-GLJEL IS EQUAL '00' THEN
007491        MOVE CPJE-ENTERED-DR TO WS-AMT-WORK
007492        DIVIDE WS-AMT-INT BY 10000 GIVING WS-AMT-Q
007493           REMAINDER WS-AMT-R
007494        IF CPJE-ENTERED-DR > 1000000.00
007495           AND WS-AMT-R IS EQUAL ZERO
007496           AND CPJE-SOURCE IS EQUAL 'Manual' THEN
007497           ADD 1 TO WS-TEST-HITS
007498           IF WS-TEST-HITS <= 15 THEN
007499              ADD 1 TO WS-LINEA-IDX
007500              MOVE SPACES TO WS-RPT-DETAIL-LINE
007501              MOVE CPJE-HEADER-ID      TO WS-DET-A
007502              MOVE CPJE-SOURCE         TO WS-DET-B
007503              MOVE CPJE-ENTERED-DR     TO WS-AMT-PRINT
007504              MOVE WS-AMT-PRINT        TO WS-DET-C
007505              MOVE CPJE-PERIOD-NAME    TO WS-DET-D
007506              MOVE WS-RPT-DETAIL-LINE
007507                TO WS-MATCH-LINE(WS-LINEA-IDX)
007508           END-IF
007509        END-IF
007510        PERFORM 2081-LEER-GL03-I THRU 2081-LEER-GL03-F
007511     END-IF.
007512
007513 2082-EVAL-GL03-F. EXIT.
007514
007515*-----------------------------------------------------------------
007500*    TEST GL-02 - WEEKEND POSTINGS (FIX FA-0069) - EL DIA DE
007510*    SEMANA SE OBTIENE CON LA CONGRUENCIA CIVIL DE ZELLER SOBRE
007520*    LA FECHA REDEFINIDA EN WS-GLD-FECHA-PARTES.
007530*-----------------------------------------------------------------
007540 2090-TEST-GL02-I.
007550
007560     MOVE 'WEEKEND MANUAL POSTING'     TO WS-TEST-TITLE
007570     MOVE 'GL-02'                      TO WS-TEST-CTRLID
007580     MOVE 'GL-JE-LINE MANUAL, WEEKEND POSTED-DATE, > 500000.00'
007590          TO WS-TEST-SCOPE
007600     MOVE 'WARN'                       TO WS-TEST-SEVERIDAD
007610     MOVE 'Weekend-Postings'           TO WS-TEST-NOUN
007620
007630     MOVE ZERO TO WS-TEST-HITS
007640     MOVE ZERO TO WS-LINEA-IDX
007650
007660     OPEN INPUT CLOUD-GL-JE-LINE
007670     IF FS-GLJEL IS NOT EQUAL '00' THEN
007680        DISPLAY '* AVISO: GL-JE-LINE AUSENTE, STATUS=' FS-GLJEL
007690     ELSE
007700        PERFORM 2091-LEER-GL02-I THRU 2091-LEER-GL02-F
007701        PERFORM 2092-EVAL-GL02-I THRU 2092-EVAL-GL02-F
007702           UNTIL FS-GLJEL IS NOT EQUAL '00'
007940        CLOSE CLOUD-GL-JE-LINE
007950     END-IF
007960
007970     MOVE SPACES          TO WS-RPT-COLHDR-LINE
007980     MOVE 'JE-HEADER-ID'  TO WS-CH-A
007990     MOVE 'POSTED-DATE'   TO WS-CH-B
008000     MOVE 'ENTERED-DR'    TO WS-CH-C
008010
008020     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
008030
008040 2090-TEST-GL02-F. EXIT.
008051
008052 2091-LEER-GL02-I.
008053
008054     READ CLOUD-GL-JE-LINE INTO CP-GL-JE-LINE-REC.
008055
008056 2091-LEER-GL02-F. EXIT.
008057
008058 2092-EVAL-GL02-I.
008059
008060     IF FS-GLJEL IS EQUAL '00' THEN
008061        IF CPJE-SOURCE IS EQUAL 'Manual'
008062           AND CPJE-ENTERED-DR > 500000.00 THEN
008063           MOVE CPJE-POSTED-DATE TO WS-GLD-FECHA
008064           PERFORM 6000-DIA-SEMANA-I THRU 6000-DIA-SEMANA-F
008065           IF WS-ES-FIN-DE-SEMANA THEN
008066              ADD 1 TO WS-TEST-HITS
008067              IF WS-TEST-HITS <= 15 THEN
008068                 ADD 1 TO WS-LINEA-IDX
008069                 MOVE SPACES TO WS-RPT-DETAIL-LINE
008070                 MOVE CPJE-HEADER-ID   TO WS-DET-A
008071                 MOVE CPJE-POSTED-DATE TO WS-DET-B
008072                 MOVE CPJE-ENTERED-DR  TO WS-AMT-PRINT
008073                 MOVE WS-AMT-PRINT     TO WS-DET-C
008074                 MOVE WS-RPT-DETAIL-LINE
008075                   TO WS-MATCH-LINE(WS-LINEA-IDX)
008076              END-IF
008077           END-IF
008078        END-IF
008079        PERFORM 2091-LEER-GL02-I THRU 2091-LEER-GL02-F
008080     END-IF.
008081
008082 2092-EVAL-GL02-F. EXIT.
008083
008084*-----------------------------------------------------------------
008070*    DIA DE LA SEMANA POR CONGRUENCIA CIVIL DE ZELLER.
008080*    WS-H-DOW = 0 SABADO, 1 DOMINGO, 2 LUNES ... 6 VIERNES.
008090*-----------------------------------------------------------------
008100 6000-DIA-SEMANA-I.
008110
008120     MOVE WS-GLD-MM TO WS-ZM
008130     MOVE WS-GLD-YYYY TO WS-ZY
008140
008150     IF WS-ZM < 3 THEN
008160        ADD 12 TO WS-ZM
008170        SUBTRACT 1 FROM WS-ZY
008180     END-IF
008190
008200     DIVIDE WS-ZY BY 100 GIVING WS-ZJ REMAINDER WS-ZK
008210     COMPUTE WS-Z1 = 13 * (WS-ZM + 1)
008220     DIVIDE WS-Z1 BY 5 GIVING WS-Z1Q
008230     DIVIDE WS-ZK BY 4 GIVING WS-K4
008240     DIVIDE WS-ZJ BY 4 GIVING WS-J4
008250
008260     COMPUTE WS-H-TOTAL = WS-GLD-DD + WS-Z1Q + WS-ZK + WS-K4
008270                           + WS-J4 + (5 * WS-ZJ)
008280     DIVIDE WS-H-TOTAL BY 7 GIVING WS-H-Q REMAINDER WS-H-DOW
008290
008300     IF WS-H-DOW IS EQUAL 0 OR WS-H-DOW IS EQUAL 1 THEN
008310        SET WS-ES-FIN-DE-SEMANA TO TRUE
008320     ELSE
008330        MOVE 'N' TO WS-SW-FIN-DE-SEMANA
008340     END-IF.
008350
008360 6000-DIA-SEMANA-F. EXIT.
008370
008380*-----------------------------------------------------------------
008390*    RUTINA COMUN DE IMPRESION DE BLOQUE DE PRUEBA (ENCABEZADO,
008400*    SCOPE, STATUS, LISTADO DE HASTA 15 RENGLONES Y TRAILER).
008410*-----------------------------------------------------------------
008420 5000-WRITE-TEST-BLOCK-I.
008430
008440     MOVE SPACES TO WS-RPT-HEADING-LINE
008450     MOVE WS-TEST-TITLE  TO WS-HEAD-TITLE
008460     MOVE WS-TEST-CTRLID TO WS-HEAD-CTRLID
008470     WRITE REG-RPTCLF FROM WS-RPT-HEADING-LINE AFTER 1
008480
008490     MOVE SPACES TO WS-RPT-SCOPE-LINE
008500     MOVE WS-TEST-SCOPE  TO WS-SCOPE-TEXT
008510     WRITE REG-RPTCLF FROM WS-RPT-SCOPE-LINE AFTER 1
008520
008530     MOVE SPACES TO WS-RPT-STATUS-LINE
008540     MOVE SPACES TO WS-STATUS-TEXT
008550     IF WS-TEST-HITS IS EQUAL ZERO THEN
008560        MOVE 'CLEAN' TO WS-STATUS-TEXT
008570     ELSE
008580        MOVE WS-TEST-HITS TO WS-HITS-EDIT
008590        STRING WS-TEST-SEVERIDAD  DELIMITED BY SPACE
008600               ' ('                DELIMITED BY SIZE
008610               WS-HITS-EDIT        DELIMITED BY SIZE
008620               ' '                 DELIMITED BY SIZE
008630               WS-TEST-NOUN        DELIMITED BY SPACE
008640               ')'                 DELIMITED BY SIZE
008650            INTO WS-STATUS-TEXT
008660        INSPECT WS-STATUS-TEXT REPLACING ALL '-' BY ' '
008670     END-IF
008680     WRITE REG-RPTCLF FROM WS-RPT-STATUS-LINE AFTER 1
008690
008700     IF WS-TEST-HITS > 0 THEN
008710        WRITE REG-RPTCLF FROM WS-RPT-COLHDR-LINE AFTER 1
008720        IF WS-TEST-HITS > 15 THEN
008730           MOVE 15 TO WS-RENGLONES-A-IMPRIMIR
008740        ELSE
008750           MOVE WS-TEST-HITS TO WS-RENGLONES-A-IMPRIMIR
008760        END-IF
008770        PERFORM 5010-IMPRIMIR-RENGLON-I THRU 5010-IMPRIMIR-RENGLON-F
008780           VARYING WS-LINEA-IDX FROM 1 BY 1
008790           UNTIL WS-LINEA-IDX > WS-RENGLONES-A-IMPRIMIR
008800        IF WS-TEST-HITS > 15 THEN
008810           COMPUTE WS-TRAILER-COUNT = WS-TEST-HITS - 15
008820           WRITE REG-RPTCLF FROM WS-RPT-TRAILER-LINE AFTER 1
008830        END-IF
008840     END-IF
008850
008860     MOVE SPACES TO WS-RPT-GENERIC-LINE
008870     WRITE REG-RPTCLF FROM WS-RPT-GENERIC-LINE AFTER 1.
008880
008890 5000-WRITE-TEST-BLOCK-F. EXIT.
008900
008910 5010-IMPRIMIR-RENGLON-I.
008920
008930     WRITE REG-RPTCLF FROM WS-MATCH-LINE(WS-LINEA-IDX) AFTER 1.
008940
008950 5010-IMPRIMIR-RENGLON-F. EXIT.
008960
008970*-----------------------------------------------------------------
008980 9999-FINAL-I.
008990
009000     CLOSE AUDIT-REPORT
009010     IF FS-RPTCLF IS NOT EQUAL '00' THEN
009020        DISPLAY '* ERROR EN CLOSE AUDIT-REPORT = ' FS-RPTCLF
009030        MOVE 9999 TO RETURN-CODE
009040     END-IF
009050     DISPLAY 'CLOUD FRAUD HUNTER - REPORTE GENERADO.'.
009060
009070 9999-FINAL-F. EXIT.
