000100*    COPY CP-STMHDR.
000110******************************************************************
000120*     LAYOUT CE-STMT-HEADER  (CLOUD ESTATE, BANK STMT HEADER)    *
000130*     LARGO REGISTRO = 28 BYTES                                 *
000140******************************************************************
000150 01  CP-CE-STMT-HEADER-REC.
000160     03  CPSH-STATEMENT-DATE      PIC X(10).
000170     03  CPSH-CLOSING-BALANCE     PIC S9(13)V99.
000175     03  FILLER                   PIC X(03).
000180
