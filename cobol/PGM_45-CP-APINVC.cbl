000100*    COPY CP-APINVC.
000110******************************************************************
000120*     LAYOUT AP-INVOICE  (CLOUD ESTATE, ACCOUNTS PAYABLE)        *
000130*     LARGO REGISTRO = 100 BYTES                                *
000140*     ONE RECORD PER INVOICE LOADED FROM THE CLOUD ERP EXTRACT. *
000150******************************************************************
000160*     POSICION RELATIVA (01:20) NUMERO DE FACTURA, INGRESADO    *
000170*     TAL CUAL LLEGO DEL EXTRACTO - PUEDE TRAER BLANCOS A LA    *
000180*     DERECHA COMO TRUCO PARA EVADIR CONTROL DE DUPLICADOS.     *
000190******************************************************************
000200 01  CP-AP-INVOICE-REC.
000210     03  CPAI-INVOICE-NUM        PIC X(20).
000220     03  CPAI-VENDOR-ID           PIC X(10).
000230     03  CPAI-INVOICE-AMOUNT      PIC S9(13)V99.
000240     03  CPAI-SOURCE              PIC X(10).
000250*         'MANUAL'     = INGRESO MANUAL POR UN ANALISTA.
000260*         'PO-MATCHED' = MATCHEADA CONTRA UNA PO AUTOMATICA.
000270     03  CPAI-CREATED-BY          PIC X(15).
000280     03  CPAI-LAST-UPDATED-BY     PIC X(15).
000290*         PROXY DEL APROBADOR CUANDO APPROVAL-STATUS = APPROVED.
000300     03  CPAI-APPROVAL-STATUS     PIC X(10).
000310*         'APPROVED' / 'PENDING' / 'REJECTED'.
000320     03  FILLER                   PIC X(05).
000330
