000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMCSFRH.
000120 AUTHOR. L-TORRES.
000130 INSTALLATION. DEPTO-AUDITORIA-FORENSE.
000140 DATE-WRITTEN. 02/14/1994.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DE AUDITORIA.
000170******************************************************************
000180*                 NIGHTLY BATCH - CLASSIC FRAUD HUNTER           *
000190*                 =================================               *
000200*  - CORRE LAS 9 PRUEBAS FORENSES DEL ESTATE "CLASICO" (PRUEBAS  *
000210*    9 A 17) SOBRE ACCT-DOC-HDR/P2P, PO-HEADER, BILLING-DOC,     *
000220*    BANK-STMT-ITEM Y ACCT-DOC-LINE.                              *
000230*  - CADA PRUEBA SE CALIFICA CLEAN / WARN / FAIL / CRITICAL      *
000240*    FAIL E IMPRIME HASTA 15 REGISTROS OFENSORES.                *
000250*  - LOS IMPORTES (NETWR, WRBTR, UMSATZ) SE EDITAN CON SEPARADOR *
000260*    DE MILES Y DOS DECIMALES.                                   *
000270*  - EMITE EL LISTADO FORENSE CON CORTES DE PAGINA ENTRE LOS     *
000280*    GRUPOS P2P/O2C Y CE/R2R.                                    *
000290******************************************************************
000300*                     HISTORIAL DE CAMBIOS                       *
000310******************************************************************
000320*DATE------AUTHOR----TICKET-----DESCRIPTION-------------------CHG
000330* 02/14/94  LTORRES   FA-0067    VERSION INICIAL - PRUEBAS 9, 10 AAC
000340*                                Y 11 DEL GRUPO P2P.             AAC
000350* 06/03/94  JMPC      FA-0072    SE AGREGAN LAS PRUEBAS 12 Y 13  AAB
000360*                                DEL GRUPO O2C CON SU CORTE DE   AAB
000370*                                PAGINA.                         AAB
000380* 09/27/94  RVR       FA-0078    SE AGREGAN LAS PRUEBAS 14 Y 15  AAA
000390*                                DEL GRUPO CE (KITING/LAPPING).  AAA
000400* 01/11/95  RVR       FA-0081    SE AGREGAN LAS PRUEBAS 16 Y 17  AAA
000410*                                DEL GRUPO R2R CON SU CORTE DE   AAA
000420*                                PAGINA PROPIO.                  AAA
000430* 08/04/95  LTORRES   FA-0089    SE AGREGA EDICION DE IMPORTE    AAC
000440*                                CON SEPARADOR DE MILES A TODOS  AAC
000450*                                LOS LISTADOS.                   AAC
000460* 12/19/96  JMPC      FA-0099    FIX: PRUEBA 11 NO DETECTABA     AAB
000470*                                XBLNR CON BLANCO FINAL CUANDO   AAB
000480*                                BKTXT VENIA LIMPIO.             AAB
000490* 02/23/98  GPAEZ     Y2K-011    REVISION Y2K: SE AGREGA VENTANA AAD
000500*                                DE SIGLO SOBRE EL ACCEPT FROM   AAD
000510*                                DATE (YYMMDD).                  AAD
000520* 06/30/99  GPAEZ     Y2K-016    CERTIFICACION Y2K COMPLETA DEL  AAD
000530*                                CAZADOR DE FRAUDE CLASICO.      AAD
000540* 11/05/02  SORTIZ    FA-0110    SE AGREGA VISTA ALTERNA DEL     AAE
000550*                                DOC-ID DE BANCO (REDEFINES).    AAE
000560* 04/21/06  SORTIZ    FA-0118    MANTENIMIENTO MENOR - LIMPIEZA  AAE
000570*                                DE COMENTARIOS DE PARRAFOS.     AAE
000580*
000590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690
000700     SELECT CLASSIC-ACCT-DOC-HDR-P ASSIGN DDADHDRP
000710     FILE STATUS IS FS-ADHDRP.
000720
000730     SELECT CLASSIC-PO-HEADER ASSIGN DDPOHDR
000740     FILE STATUS IS FS-POHDR.
000750
000760     SELECT CLASSIC-BILLING-DOC ASSIGN DDBILDOC
000770     FILE STATUS IS FS-BILDOC.
000780
000790     SELECT CLASSIC-BANK-STMT-ITEM ASSIGN DDBKITEM
000800     FILE STATUS IS FS-BKITEM.
000810
000820     SELECT CLASSIC-ACCT-DOC-LINE ASSIGN DDADLIN
000830     FILE STATUS IS FS-ADLIN.
000840
000850     SELECT AUDIT-REPORT ASSIGN DDRPTCSF
000860     FILE STATUS IS FS-RPTCSF.
000870
000880*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000890 DATA DIVISION.
000900 FILE SECTION.
000910
000920 FD  CLASSIC-ACCT-DOC-HDR-P
000930     BLOCK CONTAINS 0 RECORDS
000940     RECORDING MODE IS F.
000950 01  REG-ADHDRP              PIC X(157).
000960
000970 FD  CLASSIC-PO-HEADER
000980     BLOCK CONTAINS 0 RECORDS
000990     RECORDING MODE IS F.
001000 01  REG-POHDR               PIC X(110).
001010
001020 FD  CLASSIC-BILLING-DOC
001030     BLOCK CONTAINS 0 RECORDS
001040     RECORDING MODE IS F.
001050 01  REG-BILDOC              PIC X(110).
001060
001070 FD  CLASSIC-BANK-STMT-ITEM
001080     BLOCK CONTAINS 0 RECORDS
001090     RECORDING MODE IS F.
001100 01  REG-BKITEM              PIC X(142).
001110
001120 FD  CLASSIC-ACCT-DOC-LINE
001130     BLOCK CONTAINS 0 RECORDS
001140     RECORDING MODE IS F.
001150 01  REG-ADLIN               PIC X(105).
001160
001170 FD  AUDIT-REPORT
001180     BLOCK CONTAINS 0 RECORDS
001190     RECORDING MODE IS F.
001200 01  REG-RPTCSF              PIC X(132).
001210
001220 WORKING-STORAGE SECTION.
001230*========================*
001240
001250*----------- STATUS DE ARCHIVOS --------------------------------
001260 77  FS-ADHDRP               PIC XX        VALUE SPACES.
001270 77  FS-POHDR                PIC XX        VALUE SPACES.
001280 77  FS-BILDOC               PIC XX        VALUE SPACES.
001290 77  FS-BKITEM               PIC XX        VALUE SPACES.
001300 77  FS-ADLIN                PIC XX        VALUE SPACES.
001310 77  FS-RPTCSF               PIC XX        VALUE SPACES.
001320
001330 77  WS-STATUS-FIN           PIC X.
001340     88  WS-FIN-LECTURA                    VALUE 'Y'.
001350     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
001360
001370*----------- CONTADORES DE OCURRENCIAS POR PRUEBA (COMP) -------
001380 77  WS-TEST-HITS             PIC 9(07)    COMP VALUE ZERO.
001390 77  WS-LINEA-IDX              PIC 9(03)    COMP VALUE ZERO.
001400 77  WS-RENGLONES-A-IMPRIMIR   PIC 9(03)    COMP VALUE ZERO.
001410
001420*----------- BUFFER DE RENGLONES OFENSORES (OCCURS 15) --------
001430 01  WS-MATCH-BUFFER.
001440     03  WS-MATCH-LINE         PIC X(132)  OCCURS 15 TIMES.
001450
001460*----------- TEXTOS DE TRABAJO PARA CADA PRUEBA -----------------
001470 77  WS-TEST-TITLE             PIC X(60)    VALUE SPACES.
001480 77  WS-TEST-CTRLID            PIC X(10)    VALUE SPACES.
001490 77  WS-TEST-SCOPE             PIC X(100)   VALUE SPACES.
001500 77  WS-TEST-NOUN              PIC X(20)    VALUE SPACES.
001510 77  WS-TEST-SEVERIDAD         PIC X(13)    VALUE SPACES.
001520 77  WS-TEST-STATUS-TEXTO      PIC X(40)    VALUE SPACES.
001530 77  WS-HITS-EDIT              PIC Z(6)9.
001540 77  WS-TOK-TALLY-1            PIC 9(03)    COMP VALUE ZERO.
001550 77  WS-TOK-TALLY-2            PIC 9(03)    COMP VALUE ZERO.
001560 77  WS-TOK-TALLY-3            PIC 9(03)    COMP VALUE ZERO.
001570
001580*----------- FECHA Y HORA DE EJECUCION (VENTANA DE SIGLO) ------
001590 77  WS-FECHA-ACCEPT           PIC 9(06).
001600 01  WS-FA-GRUPO  REDEFINES WS-FECHA-ACCEPT.
001610     03  WS-FA-YY              PIC 9(02).
001620     03  WS-FA-MM              PIC 9(02).
001630     03  WS-FA-DD              PIC 9(02).
001640 77  WS-FA-CENTURY             PIC 9(02)    VALUE ZERO.
001650 77  WS-FA-ANIO-COMPLETO       PIC 9(04)    VALUE ZERO.
001660 77  WS-HORA-ACCEPT            PIC 9(08).
001670
001680 01  WS-EXEC-DATE.
001690     03  WS-ED-ANIO            PIC 9(04).
001700     03  WS-ED-SEP1            PIC X       VALUE '-'.
001710     03  WS-ED-MES             PIC 9(02).
001720     03  WS-ED-SEP2            PIC X       VALUE '-'.
001730     03  WS-ED-DIA             PIC 9(02).
001740
001750 01  WS-EXEC-TIME.
001760     03  WS-ET-HORA            PIC 9(02).
001770     03  WS-ET-SEP1            PIC X       VALUE ':'.
001780     03  WS-ET-MIN             PIC 9(02).
001790     03  WS-ET-SEP2            PIC X       VALUE ':'.
001800     03  WS-ET-SEG             PIC 9(02).
001810
001820 77  WS-EXEC-TIMESTAMP         PIC X(19)    VALUE SPACES.
001830
001840*----------- VISTA ALTERNA DEL DOC-ID DE BANCO (REDEFINES) -------
001850 01  WS-BKITEM-DOCID.
001860     03  WS-BDI-KUKEY         PIC X(08)     VALUE SPACES.
001870     03  WS-BDI-GUION         PIC X(01)     VALUE '-'.
001880     03  WS-BDI-ESNUM         PIC 9(05)     VALUE ZERO.
001890     03  FILLER               PIC X(02)     VALUE SPACES.
001900 01  WS-BKITEM-DOCID-ALT REDEFINES WS-BKITEM-DOCID
001910                              PIC X(16).
001920
001930*----------- VISTA ALTERNA DE XBLNR PARA DETECCION DE BLANCO -----
001940 01  WS-XBLNR-WORK             PIC X(16)    VALUE SPACES.
001950 01  WS-XBLNR-WORK-ALT REDEFINES WS-XBLNR-WORK.
001960     03  WS-XBLNR-RESTO        PIC X(15).
001970     03  WS-XBLNR-ULTCHAR      PIC X(01).
001980
001990*----------- IMPORTE EDITADO PARA LISTADOS (SEPARADOR DE MILES) --
002000 77  WS-AMT-PRINT              PIC -$$$,$$$,$$$,$$9.99.
002010
002020*///////////////// LINEAS DE IMPRESION DEL REPORTE //////////////
002030 01  WS-RPT-TITLE-LINE.
002040     03  FILLER                PIC X(40)    VALUE SPACES.
002050     03  FILLER                PIC X(32)
002060         VALUE 'FORENSIC AUDIT FINDINGS REPORT'.
002070     03  FILLER                PIC X(60)    VALUE SPACES.
002080
002090 01  WS-RPT-TARGET-LINE.
002100     03  FILLER                PIC X(17)
002110         VALUE 'TARGET DATABASE: '.
002120     03  WS-RPT-TARGET         PIC X(30)    VALUE SPACES.
002130     03  FILLER                PIC X(85)    VALUE SPACES.
002140
002150 01  WS-RPT-EXEC-LINE.
002160     03  FILLER                PIC X(16)
002170         VALUE 'EXECUTION DATE: '.
002180     03  WS-RPT-EXEC           PIC X(19)    VALUE SPACES.
002190     03  FILLER                PIC X(97)    VALUE SPACES.
002200
002210 01  WS-RPT-GENERIC-LINE       PIC X(132)   VALUE SPACES.
002220
002230 01  WS-RPT-HEADING-LINE.
002240     03  FILLER                PIC X(6)     VALUE 'TEST: '.
002250     03  WS-HEAD-TITLE         PIC X(60)    VALUE SPACES.
002260     03  FILLER                PIC X(2)     VALUE SPACES.
002270     03  FILLER                PIC X(1)     VALUE '('.
002280     03  WS-HEAD-CTRLID        PIC X(10)    VALUE SPACES.
002290     03  FILLER                PIC X(1)     VALUE ')'.
002300     03  FILLER                PIC X(52)    VALUE SPACES.
002310
002320 01  WS-RPT-SCOPE-LINE.
002330     03  FILLER                PIC X(7)     VALUE 'SCOPE: '.
002340     03  WS-SCOPE-TEXT         PIC X(100)   VALUE SPACES.
002350     03  FILLER                PIC X(25)    VALUE SPACES.
002360
002370 01  WS-RPT-STATUS-LINE.
002380     03  FILLER                PIC X(8)     VALUE 'STATUS: '.
002390     03  WS-STATUS-TEXT        PIC X(40)    VALUE SPACES.
002400     03  FILLER                PIC X(84)    VALUE SPACES.
002410
002420*    LAYOUT DE 4 COLUMNAS: A(20) / B(16) / C(25) / D(60-REASONING)
002430 01  WS-RPT-COLHDR-LINE.
002440     03  WS-CH-A               PIC X(20)    VALUE SPACES.
002450     03  FILLER                PIC X(3)     VALUE ' | '.
002460     03  WS-CH-B               PIC X(16)    VALUE SPACES.
002470     03  FILLER                PIC X(3)     VALUE ' | '.
002480     03  WS-CH-C               PIC X(25)    VALUE SPACES.
002490     03  FILLER                PIC X(3)     VALUE ' | '.
002500     03  WS-CH-D               PIC X(60)    VALUE SPACES.
002510     03  FILLER                PIC X(2)     VALUE SPACES.
002520
002530 01  WS-RPT-DETAIL-LINE.
002540     03  WS-DET-A              PIC X(20)    VALUE SPACES.
002550     03  FILLER                PIC X(3)     VALUE ' | '.
002560     03  WS-DET-B              PIC X(16)    VALUE SPACES.
002570     03  FILLER                PIC X(3)     VALUE ' | '.
002580     03  WS-DET-C              PIC X(25)    VALUE SPACES.
002590     03  FILLER                PIC X(3)     VALUE ' | '.
002600     03  WS-DET-D              PIC X(60)    VALUE SPACES.
002610     03  FILLER                PIC X(2)     VALUE SPACES.
002620
002630 01  WS-RPT-TRAILER-LINE.
002640     03  FILLER                PIC X(5)     VALUE '... ('.
002650     03  WS-TRAILER-COUNT      PIC ZZZ,ZZ9.
002660     03  FILLER                PIC X(24)
002670         VALUE ' MORE RECORDS TRUNCATED)'.
002680     03  FILLER                PIC X(96)    VALUE SPACES.
002690
002700*///////////////// COPYS DE LAYOUT DE ENTRADA //////////////////
002710     COPY CP-ADHDR.
002720     COPY CP-POHDR.
002730     COPY CP-BILDOC.
002740     COPY CP-BKITEM.
002750     COPY CP-ADLIN.
002760*/////////////////////////////////////////////////////////////
002770
002780*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002790 PROCEDURE DIVISION.
002800
002810 MAIN-PROGRAM-I.
002820
002830     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
002840     PERFORM 3010-TEST-P2P02-I     THRU 3010-TEST-P2P02-F
002850     PERFORM 3020-TEST-P2P03-I     THRU 3020-TEST-P2P03-F
002860     PERFORM 3030-TEST-P2P01-I     THRU 3030-TEST-P2P01-F
002870     PERFORM 3040-SALTO-PAGINA1-I  THRU 3040-SALTO-PAGINA1-F
002880     PERFORM 3050-TEST-O2C02-I     THRU 3050-TEST-O2C02-F
002890     PERFORM 3060-TEST-O2C03-I     THRU 3060-TEST-O2C03-F
002900     PERFORM 3070-TEST-CE01-I      THRU 3070-TEST-CE01-F
002910     PERFORM 3080-TEST-CE03-I      THRU 3080-TEST-CE03-F
002920     PERFORM 3090-SALTO-PAGINA2-I  THRU 3090-SALTO-PAGINA2-F
002930     PERFORM 3100-TEST-R2R02-I     THRU 3100-TEST-R2R02-F
002940     PERFORM 3110-TEST-R2R04-I     THRU 3110-TEST-R2R04-F
002950     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
002960
002970 MAIN-PROGRAM-F. GOBACK.
002980
002990*-----------------------------------------------------------------
003000*    INICIO - APERTURA DEL REPORTE, SELLO DE FECHA/HORA CON
003010*    VENTANA DE SIGLO, ENCABEZADO Y LEYENDA.
003020*-----------------------------------------------------------------
003030 1000-INICIO-I.
003040
003050     OPEN OUTPUT AUDIT-REPORT
003060     IF FS-RPTCSF IS NOT EQUAL '00' THEN
003070        DISPLAY '* ERROR EN OPEN AUDIT-REPORT = ' FS-RPTCSF
003080        MOVE 9999 TO RETURN-CODE
003090        GOBACK
003100     END-IF
003110
003120     ACCEPT WS-FECHA-ACCEPT FROM DATE
003130     ACCEPT WS-HORA-ACCEPT  FROM TIME
003140
003150     IF WS-FA-YY < 50 THEN
003160        MOVE 20 TO WS-FA-CENTURY
003170     ELSE
003180        MOVE 19 TO WS-FA-CENTURY
003190     END-IF
003200     COMPUTE WS-FA-ANIO-COMPLETO = WS-FA-CENTURY * 100 + WS-FA-YY
003210
003220     MOVE WS-FA-ANIO-COMPLETO    TO WS-ED-ANIO
003230     MOVE WS-FA-MM               TO WS-ED-MES
003240     MOVE WS-FA-DD               TO WS-ED-DIA
003250     MOVE WS-HORA-ACCEPT(1:2)    TO WS-ET-HORA
003260     MOVE WS-HORA-ACCEPT(3:2)    TO WS-ET-MIN
003270     MOVE WS-HORA-ACCEPT(5:2)    TO WS-ET-SEG
003280
003290     MOVE WS-EXEC-DATE           TO WS-EXEC-TIMESTAMP(1:10)
003300     MOVE ' '                    TO WS-EXEC-TIMESTAMP(11:1)
003310     MOVE WS-EXEC-TIME           TO WS-EXEC-TIMESTAMP(12:8)
003320
003330     MOVE WS-EXEC-DATE           TO WS-RPT-EXEC(1:10)
003340     MOVE SPACE                  TO WS-RPT-EXEC(11:1)
003350     MOVE WS-EXEC-TIME           TO WS-RPT-EXEC(12:8)
003360
003370     MOVE 'CLASSIC-ESTATE-ERP'   TO WS-RPT-TARGET
003380
003390     WRITE REG-RPTCSF FROM WS-RPT-TITLE-LINE AFTER PAGE
003400     MOVE SPACES TO WS-RPT-GENERIC-LINE
003410     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1
003420     WRITE REG-RPTCSF FROM WS-RPT-TARGET-LINE AFTER 1
003430     WRITE REG-RPTCSF FROM WS-RPT-EXEC-LINE AFTER 1
003440     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1
003450
003460     MOVE 'HOW TO READ THIS REPORT (STRATEGIC CONTEXT)'
003470          TO WS-RPT-GENERIC-LINE
003480     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1
003490     MOVE 'CLEAN    = CONTROL LOGIC OPERATING NORMALLY.'
003500          TO WS-RPT-GENERIC-LINE
003510     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1
003520     MOVE 'WARN     = SUSPICIOUS RED FLAG - REVIEW RECOMMENDED.'
003530          TO WS-RPT-GENERIC-LINE
003540     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1
003550     MOVE 'FAIL/CRITICAL FAIL = CONFIRMED FRAUD PATTERN PLANTED.'
003560          TO WS-RPT-GENERIC-LINE
003570     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1
003580     MOVE SPACES TO WS-RPT-GENERIC-LINE
003590     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1.
003600
003610 1000-INICIO-F. EXIT.
003620
003630*-----------------------------------------------------------------
003640*    TEST 9 - P2P-02 SEGREGATION OF DUTIES (MODULO P2P)
003650*-----------------------------------------------------------------
003660 3010-TEST-P2P02-I.
003670
003680     MOVE 'SEGREGATION OF DUTIES (SOD / SELF-APPROVAL)'
003690          TO WS-TEST-TITLE
003700     MOVE 'P2P-02'                          TO WS-TEST-CTRLID
003710     MOVE 'ACCT-DOC-HDR(P2P) SME-REASONING HAS SOD/SELF-APPROVAL'
003720          TO WS-TEST-SCOPE
003730     MOVE 'FAIL'                            TO WS-TEST-SEVERIDAD
003740     MOVE 'Conflicts'                       TO WS-TEST-NOUN
003750
003760     MOVE ZERO TO WS-TEST-HITS
003770     MOVE ZERO TO WS-LINEA-IDX
003780
003790     OPEN INPUT CLASSIC-ACCT-DOC-HDR-P
003800     IF FS-ADHDRP IS NOT EQUAL '00' THEN
003810        DISPLAY '* AVISO: ACCT-DOC-HDR(P2P) AUSENTE, STATUS='
003820                FS-ADHDRP
003830     ELSE
003840        PERFORM 3011-LEER-P2P02-I THRU 3011-LEER-P2P02-F
003850        PERFORM 3012-EVAL-P2P02-I THRU 3012-EVAL-P2P02-F
003860           UNTIL FS-ADHDRP IS NOT EQUAL '00'
003870        CLOSE CLASSIC-ACCT-DOC-HDR-P
003880     END-IF
003890
003900     MOVE SPACES         TO WS-RPT-COLHDR-LINE
003910     MOVE 'BELNR'        TO WS-CH-A
003920     MOVE 'USNAM'        TO WS-CH-B
003930     MOVE 'TCODE'        TO WS-CH-C
003940     MOVE 'SME-REASONING' TO WS-CH-D
003950
003960     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
003970
003980 3010-TEST-P2P02-F. EXIT.
003990
004000 3011-LEER-P2P02-I.
004010
004020     READ CLASSIC-ACCT-DOC-HDR-P INTO CP-ACCT-DOC-HDR-REC.
004030
004040 3011-LEER-P2P02-F. EXIT.
004050
004060 3012-EVAL-P2P02-I.
004070
004080     IF FS-ADHDRP IS EQUAL '00' THEN
004090        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2
004100        INSPECT CPAH-SME-REASONING TALLYING
004110           WS-TOK-TALLY-1 FOR ALL 'SOD'
004120           WS-TOK-TALLY-2 FOR ALL 'Self-Approval'
004130        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0 THEN
004140           ADD 1 TO WS-TEST-HITS
004150           IF WS-TEST-HITS <= 15 THEN
004160              ADD 1 TO WS-LINEA-IDX
004170              MOVE SPACES TO WS-RPT-DETAIL-LINE
004180              MOVE CPAH-BELNR          TO WS-DET-A
004190              MOVE CPAH-USNAM          TO WS-DET-B
004200              MOVE CPAH-TCODE          TO WS-DET-C
004210              MOVE CPAH-SME-REASONING  TO WS-DET-D
004220              MOVE WS-RPT-DETAIL-LINE
004230                TO WS-MATCH-LINE(WS-LINEA-IDX)
004240           END-IF
004250        END-IF
004260        PERFORM 3011-LEER-P2P02-I THRU 3011-LEER-P2P02-F
004270     END-IF.
004280
004290 3012-EVAL-P2P02-F. EXIT.
004300
004310*-----------------------------------------------------------------
004320*    TEST 10 - P2P-03 SPLIT PURCHASE ORDERS (MODULO P2P)
004330*-----------------------------------------------------------------
004340 3020-TEST-P2P03-I.
004350
004360     MOVE 'SPLIT PURCHASE ORDERS'           TO WS-TEST-TITLE
004370     MOVE 'P2P-03'                          TO WS-TEST-CTRLID
004380     MOVE 'PO-HEADER SME-REASONING HAS SPLIT/LIMIT EVASION'
004390          TO WS-TEST-SCOPE
004400     MOVE 'FAIL'                            TO WS-TEST-SEVERIDAD
004410     MOVE 'Split-POs'                       TO WS-TEST-NOUN
004420
004430     MOVE ZERO TO WS-TEST-HITS
004440     MOVE ZERO TO WS-LINEA-IDX
004450
004460     OPEN INPUT CLASSIC-PO-HEADER
004470     IF FS-POHDR IS NOT EQUAL '00' THEN
004480        DISPLAY '* AVISO: PO-HEADER AUSENTE, STATUS=' FS-POHDR
004490     ELSE
004500        PERFORM 3021-LEER-P2P03-I THRU 3021-LEER-P2P03-F
004510        PERFORM 3022-EVAL-P2P03-I THRU 3022-EVAL-P2P03-F
004520           UNTIL FS-POHDR IS NOT EQUAL '00'
004530        CLOSE CLASSIC-PO-HEADER
004540     END-IF
004550
004560     MOVE SPACES          TO WS-RPT-COLHDR-LINE
004570     MOVE 'EBELN'         TO WS-CH-A
004580     MOVE 'ERNAM'         TO WS-CH-B
004590     MOVE 'NETWR'         TO WS-CH-C
004600     MOVE 'SME-REASONING' TO WS-CH-D
004610
004620     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
004630
004640 3020-TEST-P2P03-F. EXIT.
004650
004660 3021-LEER-P2P03-I.
004670
004680     READ CLASSIC-PO-HEADER INTO CP-PO-HEADER-REC.
004690
004700 3021-LEER-P2P03-F. EXIT.
004710
004720 3022-EVAL-P2P03-I.
004730
004740     IF FS-POHDR IS EQUAL '00' THEN
004750        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2
004760        INSPECT CPPO-SME-REASONING TALLYING
004770           WS-TOK-TALLY-1 FOR ALL 'Split'
004780           WS-TOK-TALLY-2 FOR ALL 'Limit Evasion'
004790        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0 THEN
004800           ADD 1 TO WS-TEST-HITS
004810           IF WS-TEST-HITS <= 15 THEN
004820              ADD 1 TO WS-LINEA-IDX
004830              MOVE SPACES TO WS-RPT-DETAIL-LINE
004840              MOVE CPPO-EBELN          TO WS-DET-A
004850              MOVE CPPO-ERNAM          TO WS-DET-B
004860              MOVE CPPO-NETWR          TO WS-AMT-PRINT
004870              MOVE WS-AMT-PRINT        TO WS-DET-C
004880              MOVE CPPO-SME-REASONING  TO WS-DET-D
004890              MOVE WS-RPT-DETAIL-LINE
004900                TO WS-MATCH-LINE(WS-LINEA-IDX)
004910           END-IF
004920        END-IF
004930        PERFORM 3021-LEER-P2P03-I THRU 3021-LEER-P2P03-F
004940     END-IF.
004950
004960 3022-EVAL-P2P03-F. EXIT.
004970
004980*-----------------------------------------------------------------
004990*    TEST 11 - P2P-01 DUPLICATE INVOICES (CIERRE DEL GRUPO P2P)
005000*    FIX FA-0099: LA PRUEBA DE BLANCO FINAL USA LA VISTA ALTERNA
005010*    WS-XBLNR-WORK-ALT EN VEZ DE REFERENCE MODIFICATION DIRECTA.
005020*-----------------------------------------------------------------
005030 3030-TEST-P2P01-I.
005040
005050     MOVE 'DUPLICATE ACCOUNTING DOCUMENTS'  TO WS-TEST-TITLE
005060     MOVE 'P2P-01'                          TO WS-TEST-CTRLID
005070     MOVE 'ACCT-DOC-HDR(P2P) XBLNR BLANCO FINAL OR BKTXT DUP'
005080          TO WS-TEST-SCOPE
005090     MOVE 'FAIL'                            TO WS-TEST-SEVERIDAD
005100     MOVE 'Duplicates'                      TO WS-TEST-NOUN
005110
005120     MOVE ZERO TO WS-TEST-HITS
005130     MOVE ZERO TO WS-LINEA-IDX
005140
005150     OPEN INPUT CLASSIC-ACCT-DOC-HDR-P
005160     IF FS-ADHDRP IS NOT EQUAL '00' THEN
005170        DISPLAY '* AVISO: ACCT-DOC-HDR(P2P) AUSENTE, STATUS='
005180                FS-ADHDRP
005190     ELSE
005200        PERFORM 3031-LEER-P2P01-I THRU 3031-LEER-P2P01-F
005210        PERFORM 3032-EVAL-P2P01-I THRU 3032-EVAL-P2P01-F
005220           UNTIL FS-ADHDRP IS NOT EQUAL '00'
005230        CLOSE CLASSIC-ACCT-DOC-HDR-P
005240     END-IF
005250
005260     MOVE SPACES     TO WS-RPT-COLHDR-LINE
005270     MOVE 'BELNR'    TO WS-CH-A
005280     MOVE 'XBLNR'    TO WS-CH-B
005290     MOVE 'BKTXT'    TO WS-CH-C
005300
005310     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
005320
005330 3030-TEST-P2P01-F. EXIT.
005340
005350 3031-LEER-P2P01-I.
005360
005370     READ CLASSIC-ACCT-DOC-HDR-P INTO CP-ACCT-DOC-HDR-REC.
005380
005390 3031-LEER-P2P01-F. EXIT.
005400
005410 3032-EVAL-P2P01-I.
005420
005430     IF FS-ADHDRP IS EQUAL '00' THEN
005440        MOVE CPAH-XBLNR TO WS-XBLNR-WORK
005450        MOVE ZERO TO WS-TOK-TALLY-1
005460        INSPECT CPAH-BKTXT TALLYING
005470           WS-TOK-TALLY-1 FOR ALL 'Duplicate'
005480        IF WS-XBLNR-ULTCHAR IS EQUAL SPACE
005490           OR WS-TOK-TALLY-1 > 0 THEN
005500           ADD 1 TO WS-TEST-HITS
005510           IF WS-TEST-HITS <= 15 THEN
005520              ADD 1 TO WS-LINEA-IDX
005530              MOVE SPACES TO WS-RPT-DETAIL-LINE
005540              MOVE CPAH-BELNR  TO WS-DET-A
005550              MOVE CPAH-XBLNR  TO WS-DET-B
005560              MOVE CPAH-BKTXT  TO WS-DET-C
005570              MOVE WS-RPT-DETAIL-LINE
005580                TO WS-MATCH-LINE(WS-LINEA-IDX)
005590           END-IF
005600        END-IF
005610        PERFORM 3031-LEER-P2P01-I THRU 3031-LEER-P2P01-F
005620     END-IF.
005630
005640 3032-EVAL-P2P01-F. EXIT.
005650
005660*-----------------------------------------------------------------
005670*    CORTE DE PAGINA 1 - ENTRE EL GRUPO P2P Y EL GRUPO O2C
005680*-----------------------------------------------------------------
005690 3040-SALTO-PAGINA1-I.
005700
005710     WRITE REG-RPTCSF FROM WS-RPT-TITLE-LINE AFTER PAGE
005720     MOVE SPACES TO WS-RPT-GENERIC-LINE
005730     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1.
005740
005750 3040-SALTO-PAGINA1-F. EXIT.
005760
005770*-----------------------------------------------------------------
005780*    TEST 12 - O2C-02 CHANNEL STUFFING (MODULO O2C)
005790*-----------------------------------------------------------------
005800 3050-TEST-O2C02-I.
005810
005820     MOVE 'CHANNEL STUFFING'                TO WS-TEST-TITLE
005830     MOVE 'O2C-02'                           TO WS-TEST-CTRLID
005840     MOVE 'BILLING-DOC SME-REASONING HAS STUFFING/FORCE/PREMATURE'
005850          TO WS-TEST-SCOPE
005860     MOVE 'FAIL'                             TO WS-TEST-SEVERIDAD
005870     MOVE 'Stuffing-Events'                  TO WS-TEST-NOUN
005880
005890     MOVE ZERO TO WS-TEST-HITS
005900     MOVE ZERO TO WS-LINEA-IDX
005910
005920     OPEN INPUT CLASSIC-BILLING-DOC
005930     IF FS-BILDOC IS NOT EQUAL '00' THEN
005940        DISPLAY '* AVISO: BILLING-DOC AUSENTE, STATUS=' FS-BILDOC
005950     ELSE
005960        PERFORM 3051-LEER-O2C02-I THRU 3051-LEER-O2C02-F
005970        PERFORM 3052-EVAL-O2C02-I THRU 3052-EVAL-O2C02-F
005980           UNTIL FS-BILDOC IS NOT EQUAL '00'
005990        CLOSE CLASSIC-BILLING-DOC
006000     END-IF
006010
006020     MOVE SPACES          TO WS-RPT-COLHDR-LINE
006030     MOVE 'VBELN'         TO WS-CH-A
006040     MOVE 'FKDAT'         TO WS-CH-B
006050     MOVE 'NETWR'         TO WS-CH-C
006060     MOVE 'SME-REASONING' TO WS-CH-D
006070
006080     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
006090
006100 3050-TEST-O2C02-F. EXIT.
006110
006120 3051-LEER-O2C02-I.
006130
006140     READ CLASSIC-BILLING-DOC INTO CP-BILLING-DOC-REC.
006150
006160 3051-LEER-O2C02-F. EXIT.
006170
006180 3052-EVAL-O2C02-I.
006190
006200     IF FS-BILDOC IS EQUAL '00' THEN
006210        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2 WS-TOK-TALLY-3
006220        INSPECT CPBD-SME-REASONING TALLYING
006230           WS-TOK-TALLY-1 FOR ALL 'Stuffing'
006240           WS-TOK-TALLY-2 FOR ALL 'Force'
006250           WS-TOK-TALLY-3 FOR ALL 'Premature'
006260        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0
006270                              OR WS-TOK-TALLY-3 > 0 THEN
006280           ADD 1 TO WS-TEST-HITS
006290           IF WS-TEST-HITS <= 15 THEN
006300              ADD 1 TO WS-LINEA-IDX
006310              MOVE SPACES TO WS-RPT-DETAIL-LINE
006320              MOVE CPBD-VBELN          TO WS-DET-A
006330              MOVE CPBD-FKDAT          TO WS-DET-B
006340              MOVE CPBD-NETWR          TO WS-AMT-PRINT
006350              MOVE WS-AMT-PRINT        TO WS-DET-C
006360              MOVE CPBD-SME-REASONING  TO WS-DET-D
006370              MOVE WS-RPT-DETAIL-LINE
006380                TO WS-MATCH-LINE(WS-LINEA-IDX)
006390           END-IF
006400        END-IF
006410        PERFORM 3051-LEER-O2C02-I THRU 3051-LEER-O2C02-F
006420     END-IF.
006430
006440 3052-EVAL-O2C02-F. EXIT.
006450
006460*-----------------------------------------------------------------
006470*    TEST 13 - O2C-03 PHANTOM BILLING (MODULO O2C)
006480*-----------------------------------------------------------------
006490 3060-TEST-O2C03-I.
006500
006510     MOVE 'PHANTOM BILLING'                  TO WS-TEST-TITLE
006520     MOVE 'O2C-03'                            TO WS-TEST-CTRLID
006530     MOVE 'BILLING-DOC SME-REASONING HAS PHANTOM/NO GOODS ISSUE'
006540          TO WS-TEST-SCOPE
006550     MOVE 'CRITICAL-FAIL'                     TO WS-TEST-SEVERIDAD
006560     MOVE 'Phantom-Bills'                     TO WS-TEST-NOUN
006570
006580     MOVE ZERO TO WS-TEST-HITS
006590     MOVE ZERO TO WS-LINEA-IDX
006600
006610     OPEN INPUT CLASSIC-BILLING-DOC
006620     IF FS-BILDOC IS NOT EQUAL '00' THEN
006630        DISPLAY '* AVISO: BILLING-DOC AUSENTE, STATUS=' FS-BILDOC
006640     ELSE
006650        PERFORM 3061-LEER-O2C03-I THRU 3061-LEER-O2C03-F
006660        PERFORM 3062-EVAL-O2C03-I THRU 3062-EVAL-O2C03-F
006670           UNTIL FS-BILDOC IS NOT EQUAL '00'
006680        CLOSE CLASSIC-BILLING-DOC
006690     END-IF
006700
006710     MOVE SPACES          TO WS-RPT-COLHDR-LINE
006720     MOVE 'VBELN'         TO WS-CH-A
006730     MOVE 'KUNRG'         TO WS-CH-B
006740     MOVE 'NETWR'         TO WS-CH-C
006750     MOVE 'SME-REASONING' TO WS-CH-D
006760
006770     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
006780
006790 3060-TEST-O2C03-F. EXIT.
006800
006810 3061-LEER-O2C03-I.
006820
006830     READ CLASSIC-BILLING-DOC INTO CP-BILLING-DOC-REC.
006840
006850 3061-LEER-O2C03-F. EXIT.
006860
006870 3062-EVAL-O2C03-I.
006880
006890     IF FS-BILDOC IS EQUAL '00' THEN
006900        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2
006910        INSPECT CPBD-SME-REASONING TALLYING
006920           WS-TOK-TALLY-1 FOR ALL 'Phantom'
006930           WS-TOK-TALLY-2 FOR ALL 'No Goods Issue'
006940        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0 THEN
006950           ADD 1 TO WS-TEST-HITS
006960           IF WS-TEST-HITS <= 15 THEN
006970              ADD 1 TO WS-LINEA-IDX
006980              MOVE SPACES TO WS-RPT-DETAIL-LINE
006990              MOVE CPBD-VBELN          TO WS-DET-A
007000              MOVE CPBD-KUNRG          TO WS-DET-B
007010              MOVE CPBD-NETWR          TO WS-AMT-PRINT
007020              MOVE WS-AMT-PRINT        TO WS-DET-C
007030              MOVE CPBD-SME-REASONING  TO WS-DET-D
007040              MOVE WS-RPT-DETAIL-LINE
007050                TO WS-MATCH-LINE(WS-LINEA-IDX)
007060           END-IF
007070        END-IF
007080        PERFORM 3061-LEER-O2C03-I THRU 3061-LEER-O2C03-F
007090     END-IF.
007100
007110 3062-EVAL-O2C03-F. EXIT.
007120
007130*-----------------------------------------------------------------
007140*    TEST 14 - CE-01 CHECK KITING (MODULO CE) - KUKEY/ESNUM SE
007150*    CONCATENAN EN LA VISTA ALTERNA WS-BKITEM-DOCID-ALT.
007160*-----------------------------------------------------------------
007170 3070-TEST-CE01-I.
007180
007190     MOVE 'CHECK KITING (CLASSIC BANK STATEMENT)' TO WS-TEST-TITLE
007200     MOVE 'CE-01'                            TO WS-TEST-CTRLID
007210     MOVE 'BANK-STMT-ITEM SME-REASONING HAS KITING'
007220          TO WS-TEST-SCOPE
007230     MOVE 'CRITICAL-FAIL'                     TO WS-TEST-SEVERIDAD
007240     MOVE 'Kiting-Events'                     TO WS-TEST-NOUN
007250
007260     MOVE ZERO TO WS-TEST-HITS
007270     MOVE ZERO TO WS-LINEA-IDX
007280
007290     OPEN INPUT CLASSIC-BANK-STMT-ITEM
007300     IF FS-BKITEM IS NOT EQUAL '00' THEN
007310        DISPLAY '* AVISO: BANK-STMT-ITEM AUSENTE, STATUS='
007320                FS-BKITEM
007330     ELSE
007340        PERFORM 3071-LEER-CE01-I THRU 3071-LEER-CE01-F
007350        PERFORM 3072-EVAL-CE01-I THRU 3072-EVAL-CE01-F
007360           UNTIL FS-BKITEM IS NOT EQUAL '00'
007370        CLOSE CLASSIC-BANK-STMT-ITEM
007380     END-IF
007390
007400     MOVE SPACES          TO WS-RPT-COLHDR-LINE
007410     MOVE 'KUKEY-ESNUM'   TO WS-CH-A
007420     MOVE 'VALUT'         TO WS-CH-B
007430     MOVE 'UMSATZ'        TO WS-CH-C
007440     MOVE 'SME-REASONING' TO WS-CH-D
007450
007460     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
007470
007480 3070-TEST-CE01-F. EXIT.
007490
007500 3071-LEER-CE01-I.
007510
007520     READ CLASSIC-BANK-STMT-ITEM INTO CP-BANK-STMT-ITEM-REC.
007530
007540 3071-LEER-CE01-F. EXIT.
007550
007560 3072-EVAL-CE01-I.
007570
007580     IF FS-BKITEM IS EQUAL '00' THEN
007590        MOVE ZERO TO WS-TOK-TALLY-1
007600        INSPECT CPBI-SME-REASONING TALLYING
007610           WS-TOK-TALLY-1 FOR ALL 'Kiting'
007620        IF WS-TOK-TALLY-1 > 0 THEN
007630           ADD 1 TO WS-TEST-HITS
007640           IF WS-TEST-HITS <= 15 THEN
007650              ADD 1 TO WS-LINEA-IDX
007660              MOVE SPACES TO WS-RPT-DETAIL-LINE
007670              MOVE CPBI-KUKEY TO WS-BDI-KUKEY
007680              MOVE CPBI-ESNUM TO WS-BDI-ESNUM
007690              MOVE WS-BKITEM-DOCID-ALT TO WS-DET-A
007700              MOVE CPBI-VALUT          TO WS-DET-B
007710              MOVE CPBI-UMSATZ         TO WS-AMT-PRINT
007720              MOVE WS-AMT-PRINT        TO WS-DET-C
007730              MOVE CPBI-SME-REASONING  TO WS-DET-D
007740              MOVE WS-RPT-DETAIL-LINE
007750                TO WS-MATCH-LINE(WS-LINEA-IDX)
007760           END-IF
007770        END-IF
007780        PERFORM 3071-LEER-CE01-I THRU 3071-LEER-CE01-F
007790     END-IF.
007800
007810 3072-EVAL-CE01-F. EXIT.
007820
007830*-----------------------------------------------------------------
007840*    TEST 15 - CE-03 LAPPING (CIERRE DEL GRUPO CE)
007850*-----------------------------------------------------------------
007860 3080-TEST-CE03-I.
007870
007880     MOVE 'LAPPING OF CUSTOMER RECEIPTS'      TO WS-TEST-TITLE
007890     MOVE 'CE-03'                              TO WS-TEST-CTRLID
007900     MOVE 'BANK-STMT-ITEM SME-REASONING HAS LAPPING/MISMATCH'
007910          TO WS-TEST-SCOPE
007920     MOVE 'FAIL'                               TO WS-TEST-SEVERIDAD
007930     MOVE 'Lapping-Events'                     TO WS-TEST-NOUN
007940
007950     MOVE ZERO TO WS-TEST-HITS
007960     MOVE ZERO TO WS-LINEA-IDX
007970
007980     OPEN INPUT CLASSIC-BANK-STMT-ITEM
007990     IF FS-BKITEM IS NOT EQUAL '00' THEN
008000        DISPLAY '* AVISO: BANK-STMT-ITEM AUSENTE, STATUS='
008010                FS-BKITEM
008020     ELSE
008030        PERFORM 3081-LEER-CE03-I THRU 3081-LEER-CE03-F
008040        PERFORM 3082-EVAL-CE03-I THRU 3082-EVAL-CE03-F
008050           UNTIL FS-BKITEM IS NOT EQUAL '00'
008060        CLOSE CLASSIC-BANK-STMT-ITEM
008070     END-IF
008080
008090     MOVE SPACES          TO WS-RPT-COLHDR-LINE
008100     MOVE 'KUKEY-ESNUM'   TO WS-CH-A
008110     MOVE 'PARTN'         TO WS-CH-B
008120     MOVE 'UMSATZ'        TO WS-CH-C
008130     MOVE 'SME-REASONING' TO WS-CH-D
008140
008150     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
008160
008170 3080-TEST-CE03-F. EXIT.
008180
008190 3081-LEER-CE03-I.
008200
008210     READ CLASSIC-BANK-STMT-ITEM INTO CP-BANK-STMT-ITEM-REC.
008220
008230 3081-LEER-CE03-F. EXIT.
008240
008250 3082-EVAL-CE03-I.
008260
008270     IF FS-BKITEM IS EQUAL '00' THEN
008280        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2
008290        INSPECT CPBI-SME-REASONING TALLYING
008300           WS-TOK-TALLY-1 FOR ALL 'Lapping'
008310           WS-TOK-TALLY-2 FOR ALL 'Mismatch'
008320        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0 THEN
008330           ADD 1 TO WS-TEST-HITS
008340           IF WS-TEST-HITS <= 15 THEN
008350              ADD 1 TO WS-LINEA-IDX
008360              MOVE SPACES TO WS-RPT-DETAIL-LINE
008370              MOVE CPBI-KUKEY TO WS-BDI-KUKEY
008380              MOVE CPBI-ESNUM TO WS-BDI-ESNUM
008390              MOVE WS-BKITEM-DOCID-ALT TO WS-DET-A
008400              MOVE CPBI-PARTN          TO WS-DET-B
008410              MOVE CPBI-UMSATZ         TO WS-AMT-PRINT
008420              MOVE WS-AMT-PRINT        TO WS-DET-C
008430              MOVE CPBI-SME-REASONING  TO WS-DET-D
008440              MOVE WS-RPT-DETAIL-LINE
008450                TO WS-MATCH-LINE(WS-LINEA-IDX)
008460           END-IF
008470        END-IF
008480        PERFORM 3081-LEER-CE03-I THRU 3081-LEER-CE03-F
008490     END-IF.
008500
008510 3082-EVAL-CE03-F. EXIT.
008520
008530*-----------------------------------------------------------------
008540*    CORTE DE PAGINA 2 - ENTRE EL GRUPO CE Y EL GRUPO R2R
008550*-----------------------------------------------------------------
008560 3090-SALTO-PAGINA2-I.
008570
008580     WRITE REG-RPTCSF FROM WS-RPT-TITLE-LINE AFTER PAGE
008590     MOVE SPACES TO WS-RPT-GENERIC-LINE
008600     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1.
008610
008620 3090-SALTO-PAGINA2-F. EXIT.
008630
008640*-----------------------------------------------------------------
008650*    TEST 16 - R2R-02 COOKIE-JAR RESERVES (MODULO R2R)
008660*-----------------------------------------------------------------
008670 3100-TEST-R2R02-I.
008680
008690     MOVE 'COOKIE-JAR RESERVES'               TO WS-TEST-TITLE
008700     MOVE 'R2R-02'                             TO WS-TEST-CTRLID
008710     MOVE 'ACCT-DOC-LINE SME-REASONING HAS COOKIE JAR/RESERVE REL'
008720          TO WS-TEST-SCOPE
008730     MOVE 'CRITICAL-FAIL'                      TO WS-TEST-SEVERIDAD
008740     MOVE 'Reserve-Releases'                   TO WS-TEST-NOUN
008750
008760     MOVE ZERO TO WS-TEST-HITS
008770     MOVE ZERO TO WS-LINEA-IDX
008780
008790     OPEN INPUT CLASSIC-ACCT-DOC-LINE
008800     IF FS-ADLIN IS NOT EQUAL '00' THEN
008810        DISPLAY '* AVISO: ACCT-DOC-LINE AUSENTE, STATUS=' FS-ADLIN
008820     ELSE
008830        PERFORM 3101-LEER-R2R02-I THRU 3101-LEER-R2R02-F
008840        PERFORM 3102-EVAL-R2R02-I THRU 3102-EVAL-R2R02-F
008850           UNTIL FS-ADLIN IS NOT EQUAL '00'
008860        CLOSE CLASSIC-ACCT-DOC-LINE
008870     END-IF
008880
008890     MOVE SPACES          TO WS-RPT-COLHDR-LINE
008900     MOVE 'BELNR'         TO WS-CH-A
008910     MOVE 'WRBTR'         TO WS-CH-C
008920     MOVE 'SME-REASONING' TO WS-CH-D
008930
008940     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
008950
008960 3100-TEST-R2R02-F. EXIT.
008970
008980 3101-LEER-R2R02-I.
008990
009000     READ CLASSIC-ACCT-DOC-LINE INTO CP-ACCT-DOC-LINE-REC.
009010
009020 3101-LEER-R2R02-F. EXIT.
009030
009040 3102-EVAL-R2R02-I.
009050
009060     IF FS-ADLIN IS EQUAL '00' THEN
009070        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2
009080        INSPECT CPAL-SME-REASONING TALLYING
009090           WS-TOK-TALLY-1 FOR ALL 'Cookie Jar'
009100           WS-TOK-TALLY-2 FOR ALL 'Reserve Release'
009110        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0 THEN
009120           ADD 1 TO WS-TEST-HITS
009130           IF WS-TEST-HITS <= 15 THEN
009140              ADD 1 TO WS-LINEA-IDX
009150              MOVE SPACES TO WS-RPT-DETAIL-LINE
009160              MOVE CPAL-BELNR          TO WS-DET-A
009170              MOVE CPAL-WRBTR          TO WS-AMT-PRINT
009180              MOVE WS-AMT-PRINT        TO WS-DET-C
009190              MOVE CPAL-SME-REASONING  TO WS-DET-D
009200              MOVE WS-RPT-DETAIL-LINE
009210                TO WS-MATCH-LINE(WS-LINEA-IDX)
009220           END-IF
009230        END-IF
009240        PERFORM 3101-LEER-R2R02-I THRU 3101-LEER-R2R02-F
009250     END-IF.
009260
009270 3102-EVAL-R2R02-F. EXIT.
009280
009290*-----------------------------------------------------------------
009300*    TEST 17 - R2R-04 TOP-SIDE ADJUSTMENTS (CIERRE DEL GRUPO R2R)
009310*-----------------------------------------------------------------
009320 3110-TEST-R2R04-I.
009330
009340     MOVE 'TOP-SIDE ADJUSTMENTS'              TO WS-TEST-TITLE
009350     MOVE 'R2R-04'                             TO WS-TEST-CTRLID
009360     MOVE 'ACCT-DOC-LINE SME-REASONING HAS TOP-SIDE/RECON ACCOUNT'
009370          TO WS-TEST-SCOPE
009380     MOVE 'FAIL'                               TO WS-TEST-SEVERIDAD
009390     MOVE 'Top-Side-Adjs'                      TO WS-TEST-NOUN
009400
009410     MOVE ZERO TO WS-TEST-HITS
009420     MOVE ZERO TO WS-LINEA-IDX
009430
009440     OPEN INPUT CLASSIC-ACCT-DOC-LINE
009450     IF FS-ADLIN IS NOT EQUAL '00' THEN
009460        DISPLAY '* AVISO: ACCT-DOC-LINE AUSENTE, STATUS=' FS-ADLIN
009470     ELSE
009480        PERFORM 3111-LEER-R2R04-I THRU 3111-LEER-R2R04-F
009490        PERFORM 3112-EVAL-R2R04-I THRU 3112-EVAL-R2R04-F
009500           UNTIL FS-ADLIN IS NOT EQUAL '00'
009510        CLOSE CLASSIC-ACCT-DOC-LINE
009520     END-IF
009530
009540     MOVE SPACES          TO WS-RPT-COLHDR-LINE
009550     MOVE 'BELNR'         TO WS-CH-A
009560     MOVE 'HKONT'         TO WS-CH-B
009570     MOVE 'SME-REASONING' TO WS-CH-D
009580
009590     PERFORM 5000-WRITE-TEST-BLOCK-I THRU 5000-WRITE-TEST-BLOCK-F.
009600
009610 3110-TEST-R2R04-F. EXIT.
009620
009630 3111-LEER-R2R04-I.
009640
009650     READ CLASSIC-ACCT-DOC-LINE INTO CP-ACCT-DOC-LINE-REC.
009660
009670 3111-LEER-R2R04-F. EXIT.
009680
009690 3112-EVAL-R2R04-I.
009700
009710     IF FS-ADLIN IS EQUAL '00' THEN
009720        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2
009730        INSPECT CPAL-SME-REASONING TALLYING
009740           WS-TOK-TALLY-1 FOR ALL 'Top-Side'
009750           WS-TOK-TALLY-2 FOR ALL 'Reconciliation Account'
009760        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0 THEN
009770           ADD 1 TO WS-TEST-HITS
009780           IF WS-TEST-HITS <= 15 THEN
009790              ADD 1 TO WS-LINEA-IDX
009800              MOVE SPACES TO WS-RPT-DETAIL-LINE
009810              MOVE CPAL-BELNR          TO WS-DET-A
009820              MOVE CPAL-HKONT          TO WS-DET-B
009830              MOVE CPAL-SME-REASONING  TO WS-DET-D
009840              MOVE WS-RPT-DETAIL-LINE
009850                TO WS-MATCH-LINE(WS-LINEA-IDX)
009860           END-IF
009870        END-IF
009880        PERFORM 3111-LEER-R2R04-I THRU 3111-LEER-R2R04-F
009890     END-IF.
009900
009910 3112-EVAL-R2R04-F. EXIT.
009920
009930*-----------------------------------------------------------------
009940*    RUTINA COMUN DE IMPRESION DE BLOQUE DE PRUEBA (ENCABEZADO,
009950*    SCOPE, STATUS, LISTADO DE HASTA 15 RENGLONES Y TRAILER).
009960*-----------------------------------------------------------------
009970 5000-WRITE-TEST-BLOCK-I.
009980
009990     MOVE SPACES TO WS-RPT-HEADING-LINE
010000     MOVE WS-TEST-TITLE  TO WS-HEAD-TITLE
010010     MOVE WS-TEST-CTRLID TO WS-HEAD-CTRLID
010020     WRITE REG-RPTCSF FROM WS-RPT-HEADING-LINE AFTER 1
010030
010040     MOVE SPACES TO WS-RPT-SCOPE-LINE
010050     MOVE WS-TEST-SCOPE  TO WS-SCOPE-TEXT
010060     WRITE REG-RPTCSF FROM WS-RPT-SCOPE-LINE AFTER 1
010070
010080     MOVE SPACES TO WS-RPT-STATUS-LINE
010090     MOVE SPACES TO WS-STATUS-TEXT
010100     IF WS-TEST-HITS IS EQUAL ZERO THEN
010110        MOVE 'CLEAN' TO WS-STATUS-TEXT
010120     ELSE
010130        MOVE WS-TEST-HITS TO WS-HITS-EDIT
010140        STRING WS-TEST-SEVERIDAD  DELIMITED BY SPACE
010150               ' ('                DELIMITED BY SIZE
010160               WS-HITS-EDIT        DELIMITED BY SIZE
010170               ' '                 DELIMITED BY SIZE
010180               WS-TEST-NOUN        DELIMITED BY SPACE
010190               ')'                 DELIMITED BY SIZE
010200            INTO WS-STATUS-TEXT
010210        INSPECT WS-STATUS-TEXT REPLACING ALL '-' BY ' '
010220     END-IF
010230     WRITE REG-RPTCSF FROM WS-RPT-STATUS-LINE AFTER 1
010240
010250     IF WS-TEST-HITS > 0 THEN
010260        WRITE REG-RPTCSF FROM WS-RPT-COLHDR-LINE AFTER 1
010270        IF WS-TEST-HITS > 15 THEN
010280           MOVE 15 TO WS-RENGLONES-A-IMPRIMIR
010290        ELSE
010300           MOVE WS-TEST-HITS TO WS-RENGLONES-A-IMPRIMIR
010310        END-IF
010320        PERFORM 5010-IMPRIMIR-RENGLON-I THRU 5010-IMPRIMIR-RENGLON-F
010330           VARYING WS-LINEA-IDX FROM 1 BY 1
010340           UNTIL WS-LINEA-IDX > WS-RENGLONES-A-IMPRIMIR
010350        IF WS-TEST-HITS > 15 THEN
010360           COMPUTE WS-TRAILER-COUNT = WS-TEST-HITS - 15
010370           WRITE REG-RPTCSF FROM WS-RPT-TRAILER-LINE AFTER 1
010380        END-IF
010390     END-IF
010400
010410     MOVE SPACES TO WS-RPT-GENERIC-LINE
010420     WRITE REG-RPTCSF FROM WS-RPT-GENERIC-LINE AFTER 1.
010430
010440 5000-WRITE-TEST-BLOCK-F. EXIT.
010450
010460 5010-IMPRIMIR-RENGLON-I.
010470
010480     WRITE REG-RPTCSF FROM WS-MATCH-LINE(WS-LINEA-IDX) AFTER 1.
010490
010500 5010-IMPRIMIR-RENGLON-F. EXIT.
010510
010520*-----------------------------------------------------------------
010530 9999-FINAL-I.
010540
010550     CLOSE AUDIT-REPORT
010560     IF FS-RPTCSF IS NOT EQUAL '00' THEN
010570        DISPLAY '* ERROR EN CLOSE AUDIT-REPORT = ' FS-RPTCSF
010580        MOVE 9999 TO RETURN-CODE
010590     END-IF
010600     DISPLAY 'CLASSIC FRAUD HUNTER - REPORTE GENERADO.'.
010610
010620 9999-FINAL-F. EXIT.
010630
