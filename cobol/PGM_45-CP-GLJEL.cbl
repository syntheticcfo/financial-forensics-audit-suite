000100*    COPY CP-GLJEL.
000110******************************************************************
000120*     LAYOUT GL-JE-LINE  (CLOUD ESTATE, JOURNAL ENTRY LINE)      *
000130*     LARGO REGISTRO = 77 BYTES                                 *
000140******************************************************************
000150 01  CP-GL-JE-LINE-REC.
000160     03  CPJE-HEADER-ID           PIC X(10).
000170     03  CPJE-LINE-NUM            PIC 9(05).
000180     03  CPJE-ENTERED-DR          PIC S9(13)V99.
000190     03  CPJE-SOURCE              PIC X(10).
000200*         'Manual' O EL NOMBRE DEL SUBSISTEMA ORIGINANTE.
000210     03  CPJE-CREATED-BY          PIC X(15).
000220*         EL ID RESTRINGIDO 'CFO_OVERRIDE' ES UNA TRAMPA DE AUDIT.
000230     03  CPJE-POSTED-DATE         PIC X(10).
000240     03  CPJE-PERIOD-NAME         PIC X(08).
000250     03  FILLER                   PIC X(04).
000260
