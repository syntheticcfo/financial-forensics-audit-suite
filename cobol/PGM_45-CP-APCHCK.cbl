000100*    COPY CP-APCHCK.
000110******************************************************************
000120*     LAYOUT AP-CHECK  (CLOUD ESTATE, PAYMENT CHECK REGISTER)    *
000130*     LARGO REGISTRO = 60 BYTES                                 *
000140******************************************************************
000150 01  CP-AP-CHECK-REC.
000160     03  CPCK-CHECK-NUMBER        PIC X(10).
000170     03  CPCK-AMOUNT              PIC S9(13)V99.
000180     03  CPCK-CHECK-DATE          PIC X(10).
000190*         FORMATO ISO YYYY-MM-DD.
000200     03  CPCK-VENDOR-ID           PIC X(10).
000210     03  CPCK-STATUS-LOOKUP-CODE  PIC X(10).
000220*         'NEGOTIABLE' / 'VOIDED' / 'CLEARED'.
000230     03  FILLER                   PIC X(05).
000240
