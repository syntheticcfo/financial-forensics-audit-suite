000100*    COPY CP-RSKMAP.
000110******************************************************************
000120*     LAYOUT RISK-MAP-ENTRY  (SALIDA DEL GLOBAL RISK MAP - UNIT3)*
000130*     LARGO REGISTRO = 93 BYTES                                 *
000140******************************************************************
000150 01  CP-RISK-MAP-REC.
000160     03  CPRM-MODULE              PIC X(03).
000170*         'P2P' / 'O2C' / 'CE' / 'R2R'.
000180     03  CPRM-SOURCE               PIC X(05).
000190*         'EKKO', 'VBRK', 'FEBEP', 'BSEG'.
000200     03  CPRM-DOC-ID               PIC X(16).
000210*         PARA ITEMS DE BANCO: 'KUKEY-ESNUM' CONCATENADO.
000220     03  CPRM-FORENSIC-LOG         PIC X(60).
000230*         COPIA DE SME-REASONING DEL REGISTRO ORIGINANTE.
000240     03  CPRM-RISK-LEVEL           PIC X(08).
000250*         'High' / 'Medium' / 'Critical'.
000255     03  FILLER                   PIC X(01).
000260
