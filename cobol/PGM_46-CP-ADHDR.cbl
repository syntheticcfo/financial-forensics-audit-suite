000100*    COPY CP-ADHDR.
000110******************************************************************
000120*     LAYOUT ACCT-DOC-HDR (CLASSIC ESTATE, ACCTG DOC HDR / BKPF) *
000130*     LARGO REGISTRO = 157 BYTES                                *
000140*     SE LEE UNA VEZ POR STREAM (P2P Y R2R USAN EL MISMO LAYOUT)*
000150******************************************************************
000160 01  CP-ACCT-DOC-HDR-REC.
000170     03  CPAH-BELNR               PIC X(10).
000180*         NUMERO DE DOCUMENTO.
000190     03  CPAH-USNAM               PIC X(12).
000200*         USUARIO.
000210     03  CPAH-TCODE               PIC X(08).
000220*         TRANSACCION UTILIZADA.
000230     03  CPAH-BLART               PIC X(02).
000240*         TIPO DE DOCUMENTO - 'RV' = ASIENTO DE INGRESOS.
000250     03  CPAH-XBLNR               PIC X(16).
000260*         DOCUMENTO DE REFERENCIA - PUEDE TRAER PREFIJOS
000270*         COMO 'INV-' O BLANCOS A LA DERECHA.
000280     03  CPAH-XBLNR-CLEAN         PIC X(16).
000290*         DERIVADO: XBLNR SIN CARACTERES NO NUMERICOS,
000300*         JUSTIFICADO A LA IZQUIERDA. VER 2900-CLEAN-KEY-I.
000310     03  CPAH-BKTXT               PIC X(25).
000320*         TEXTO DE CABECERA DEL DOCUMENTO.
000330     03  CPAH-SME-REASONING       PIC X(60).
000340*         COMENTARIO DEL ANALISTA.
000345     03  FILLER                   PIC X(08).
000350
