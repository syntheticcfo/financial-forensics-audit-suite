000100*    COPY CP-POHDR.
000110******************************************************************
000120*     LAYOUT PO-HEADER  (CLASSIC ESTATE, PURCHASE ORDER / EKKO)  *
000130*     LARGO REGISTRO = 110 BYTES                                *
000140******************************************************************
000150 01  CP-PO-HEADER-REC.
000160     03  CPPO-EBELN               PIC X(10).
000170*         NUMERO DE PO.
000180     03  CPPO-ERNAM               PIC X(12).
000190*         USUARIO CREADOR.
000200     03  CPPO-NETWR               PIC S9(13)V99.
000210*         VALOR NETO DE LA PO.
000220     03  CPPO-SME-REASONING       PIC X(60).
000230*         COMENTARIO DEL ANALISTA - PUEDE TRAER TOKENS DE RIESGO
000240*         'FAIL', 'CRITICAL', 'Split', 'Limit Evasion', ETC.
000245     03  FILLER                   PIC X(13).
000250
