000100*    COPY CP-STMLIN.
000110******************************************************************
000120*     LAYOUT CE-STMT-LINE  (CLOUD ESTATE, BANK STATEMENT LINE)   *
000130*     LARGO REGISTRO = 85 BYTES                                 *
000140******************************************************************
000150 01  CP-CE-STMT-LINE-REC.
000160     03  CPSL-LINE-ID             PIC X(10).
000170     03  CPSL-TRX-CODE            PIC X(06).
000180     03  CPSL-AMOUNT              PIC S9(13)V99.
000190     03  CPSL-LINE-DESC           PIC X(40).
000200*         TEXTO LIBRE - PUEDE CONTENER EL TOKEN 'KITE'.
000210     03  CPSL-GL-MATCH            PIC X(10).
000220*         'MATCHED' / 'NO_MATCH' - SI EL MAYOR TIENE EL ASIENTO.
000230     03  FILLER                   PIC X(04).
000240
