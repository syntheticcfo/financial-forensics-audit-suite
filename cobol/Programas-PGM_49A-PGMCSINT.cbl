000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMCSINT.
000120 AUTHOR. L-TORRES.
000130 INSTALLATION. DEPTO-AUDITORIA-FORENSE.
000140 DATE-WRITTEN. 09/03/1993.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DE AUDITORIA.
000170******************************************************************
000180*                 NIGHTLY BATCH - CLASSIC INTEGRATOR             *
000190*                 ============================                   *
000200*  - CARGA LOS SIETE ARCHIVOS DEL ESTATE "CLASICO" (PO-HEADER,   *
000210*    ACCT-DOC-HDR EN SUS DOS FLUJOS P2P Y R2R, ACCT-DOC-LINE,    *
000220*    BILLING-DOC, PAY-REGISTER Y BANK-STMT-ITEM), CONTANDO FILAS *
000230*    Y ACUMULANDO TOTALES POR TABLA.                              *
000240*  - UN ARCHIVO FALTANTE SE REGISTRA COMO ADVERTENCIA CRITICA Y  *
000250*    EL LOTE CONTINUA CON LOS DEMAS.                              *
000260*  - DERIVA LAS CLAVES LIMPIAS (-CLEAN) DE XBLNR Y EOWNR,        *
000270*    ELIMINANDO TODO CARACTER QUE NO SEA DIGITO Y JUSTIFICANDO   *
000280*    A LA IZQUIERDA (VER 2900-CLEAN-KEY-I).                       *
000290*  - CONSTRUYE EL GLOBAL RISK MAP: UN REGISTRO DE SALIDA POR CADA*
000300*    FILA SOSPECHOSA DETECTADA EN LOS COMENTARIOS DEL ANALISTA   *
000310*    (SME-REASONING) DE PO-HEADER, BILLING-DOC, BANK-STMT-ITEM Y *
000320*    ACCT-DOC-LINE.                                               *
000330*  - EJECUTA LOS DOS HANDSHAKES DE CONTROL: INGRESOS (XBLNR VS   *
000340*    VBELN CON BLART='RV') Y CAJA (EOWNR-CLEAN VS CHECT).         *
000350*  - IMPRIME LAS ESTADISTICAS FINALES DEL LOTE POR CONSOLA.      *
000360******************************************************************
000370*                     HISTORIAL DE CAMBIOS                       *
000380******************************************************************
000390*DATE------AUTHOR----TICKET-----DESCRIPTION-------------------CHG
000400* 09/03/93  LTORRES   FA-0061    VERSION INICIAL DEL INTEGRADOR AAC
000410*                                CLASICO - CARGA DE PO-HEADER Y AAC
000420*                                ACCT-DOC-HDR (FLUJO P2P).      AAC
000430* 01/14/94  LTORRES   FA-0066    SE AGREGA CARGA DE BILLING-DOC AAC
000440*                                Y ACCT-DOC-HDR (FLUJO R2R).    AAC
000450* 05/09/94  JMPC      FA-0070    SE AGREGA LA RUTINA GENERICA   AAB
000460*                                2900-CLEAN-KEY-I PARA DEPURAR  AAB
000470*                                XBLNR Y EOWNR DE PREFIJOS.     AAB
000480* 10/02/94  JMPC      FA-0074    SE AGREGA CARGA DE PAY-REGISTERAAB
000490*                                Y BANK-STMT-ITEM.              AAB
000500* 02/21/95  RVR       FA-0082    PRIMERA VERSION DEL GLOBAL RISKAAA
000510*                                MAP - SOLO CUBRE PO-HEADER Y   AAA
000520*                                BILLING-DOC.                   AAA
000530* 07/18/95  RVR       FA-0086    RISK MAP EXTENDIDO A           AAA
000540*                                BANK-STMT-ITEM Y ACCT-DOC-LINE.AAA
000550* 11/30/95  LTORRES   FA-0091    SE AGREGA EL HANDSHAKE DE      AAC
000560*                                INGRESOS (XBLNR VS VBELN).     AAC
000570* 04/12/96  LTORRES   FA-0095    SE AGREGA EL HANDSHAKE DE CAJA AAC
000580*                                (EOWNR-CLEAN VS CHECT) POR     AAC
000590*                                BUSQUEDA EN TABLA EN MEMORIA.  AAC
000600* 09/08/97  JMPC      FA-0102    FIX: ARCHIVO AUSENTE PASA A    AAB
000610*                                ADVERTENCIA CRITICA, NO ABORTAAAB
000620*                                EL RESTO DEL LOTE.             AAB
000630* 02/16/98  GPAEZ     Y2K-010    REVISION Y2K: NINGUN CAMPO DE  AAD
000640*                                FECHA SE UTILIZA EN COMPARA-   AAD
000650*                                CIONES ARITMETICAS EN ESTE     AAD
000660*                                PROGRAMA - SOLO TEXTO. SIN     AAD
000670*                                CAMBIOS DE CODIGO REQUERIDOS.  AAD
000680* 06/30/99  GPAEZ     Y2K-015    CERTIFICACION Y2K COMPLETA DEL AAD
000690*                                INTEGRADOR CLASICO.            AAD
000700* 12/04/02  SORTIZ    FA-0108    SE AGREGA VISTA ALTERNA DEL    AAE
000710*                                DOC-ID DE BANCO (REDEFINES).   AAE
000720* 08/19/05  SORTIZ    FA-0116    SE AMPLIA LA TABLA EN MEMORIA  AAE
000730*                                DE VBELN/CHECT A 2000 FILAS.   AAE
000740*
000750*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
000820
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850
000860     SELECT CLASSIC-PO-HEADER ASSIGN DDPOHDR
000870     FILE STATUS IS FS-POHDR.
000880
000890     SELECT CLASSIC-BILLING-DOC ASSIGN DDBILDOC
000900     FILE STATUS IS FS-BILDOC.
000910
000920     SELECT CLASSIC-PAY-REGISTER ASSIGN DDPAYREG
000930     FILE STATUS IS FS-PAYREG.
000940
000950     SELECT CLASSIC-BANK-STMT-ITEM ASSIGN DDBKITEM
000960     FILE STATUS IS FS-BKITEM.
000970
000980     SELECT CLASSIC-ACCT-DOC-LINE ASSIGN DDADLIN
000990     FILE STATUS IS FS-ADLIN.
001000
001010     SELECT CLASSIC-ACCT-DOC-HDR-P ASSIGN DDADHDRP
001020     FILE STATUS IS FS-ADHDRP.
001030
001040     SELECT CLASSIC-ACCT-DOC-HDR-R ASSIGN DDADHDRR
001050     FILE STATUS IS FS-ADHDRR.
001060
001070     SELECT CLASSIC-RISK-MAP ASSIGN DDRSKMAP
001080     FILE STATUS IS FS-RSKMAP.
001090
001100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001110 DATA DIVISION.
001120 FILE SECTION.
001130
001140 FD  CLASSIC-PO-HEADER
001150     BLOCK CONTAINS 0 RECORDS
001160     RECORDING MODE IS F.
001170 01  REG-POHDR               PIC X(110).
001180
001190 FD  CLASSIC-BILLING-DOC
001200     BLOCK CONTAINS 0 RECORDS
001210     RECORDING MODE IS F.
001220 01  REG-BILDOC              PIC X(110).
001230
001240 FD  CLASSIC-PAY-REGISTER
001250     BLOCK CONTAINS 0 RECORDS
001260     RECORDING MODE IS F.
001270 01  REG-PAYREG              PIC X(74).
001280
001290 FD  CLASSIC-BANK-STMT-ITEM
001300     BLOCK CONTAINS 0 RECORDS
001310     RECORDING MODE IS F.
001320 01  REG-BKITEM              PIC X(142).
001330
001340 FD  CLASSIC-ACCT-DOC-LINE
001350     BLOCK CONTAINS 0 RECORDS
001360     RECORDING MODE IS F.
001370 01  REG-ADLIN               PIC X(105).
001380
001390 FD  CLASSIC-ACCT-DOC-HDR-P
001400     BLOCK CONTAINS 0 RECORDS
001410     RECORDING MODE IS F.
001420 01  REG-ADHDRP              PIC X(157).
001430
001440 FD  CLASSIC-ACCT-DOC-HDR-R
001450     BLOCK CONTAINS 0 RECORDS
001460     RECORDING MODE IS F.
001470 01  REG-ADHDRR              PIC X(157).
001480
001490 FD  CLASSIC-RISK-MAP
001500     BLOCK CONTAINS 0 RECORDS
001510     RECORDING MODE IS F.
001520 01  REG-RSKMAP               PIC X(93).
001530
001540 WORKING-STORAGE SECTION.
001550*========================*
001560
001570*----------- STATUS DE ARCHIVOS --------------------------------
001580 77  FS-POHDR                PIC XX        VALUE SPACES.
001590 77  FS-BILDOC                PIC XX       VALUE SPACES.
001600 77  FS-PAYREG                PIC XX       VALUE SPACES.
001610 77  FS-BKITEM                PIC XX       VALUE SPACES.
001620 77  FS-ADLIN                 PIC XX       VALUE SPACES.
001630 77  FS-ADHDRP                PIC XX       VALUE SPACES.
001640 77  FS-ADHDRR                PIC XX       VALUE SPACES.
001650 77  FS-RSKMAP                PIC XX       VALUE SPACES.
001660
001670*----------- CONTADORES DE TABLA (COMP PARA VELOCIDAD) ---------
001680 77  WS-TABLAS-CARGADAS       PIC 9(03)     COMP VALUE ZERO.
001690 77  WS-FILAS-TOTAL           PIC 9(07)     COMP VALUE ZERO.
001700 77  WS-FILAS-POHDR           PIC 9(07)     COMP VALUE ZERO.
001710 77  WS-FILAS-BILDOC          PIC 9(07)     COMP VALUE ZERO.
001720 77  WS-FILAS-PAYREG          PIC 9(07)     COMP VALUE ZERO.
001730 77  WS-FILAS-BKITEM          PIC 9(07)     COMP VALUE ZERO.
001740 77  WS-FILAS-ADLIN           PIC 9(07)     COMP VALUE ZERO.
001750 77  WS-FILAS-ADHDRP          PIC 9(07)     COMP VALUE ZERO.
001760 77  WS-FILAS-ADHDRR          PIC 9(07)     COMP VALUE ZERO.
001770 77  WS-FILAS-RSKMAP          PIC 9(07)     COMP VALUE ZERO.
001780
001790*----------- ACUMULADORES DE LOS DOS HANDSHAKES -----------------
001800 77  WS-REV-HANDSHAKE-CNT     PIC 9(07)     COMP VALUE ZERO.
001810 77  WS-CASH-HANDSHAKE-CNT    PIC 9(07)     COMP VALUE ZERO.
001820
001830*----------- TALLY DE TOKENS DE RIESGO (INSPECT) ----------------
001840 77  WS-TOK-TALLY-1           PIC 9(03)     COMP VALUE ZERO.
001850 77  WS-TOK-TALLY-2           PIC 9(03)     COMP VALUE ZERO.
001860 77  WS-TOK-TALLY-3           PIC 9(03)     COMP VALUE ZERO.
001870
001880*----------- SWITCH DE BUSQUEDA EN TABLA -------------------------
001890 77  WS-SW-MATCH              PIC X         VALUE 'N'.
001900     88  WS-MATCH-FOUND                     VALUE 'Y'.
001910
001920*----------- AREA DE TRABAJO DE 2900-CLEAN-KEY-I -----------------
001930 01  WS-CLEAN-IN              PIC X(16)     VALUE SPACES.
001940 01  WS-CLEAN-IN-CHARS REDEFINES WS-CLEAN-IN.
001950     03  WS-CLEAN-CHAR        PIC X(01)     OCCURS 16 TIMES.
001960 01  WS-CLEAN-OUT             PIC X(16)     VALUE SPACES.
001970 01  WS-CLEAN-OUT-CHARS REDEFINES WS-CLEAN-OUT.
001980     03  WS-CLEAN-OUT-CHAR    PIC X(01)     OCCURS 16 TIMES.
001990 77  WS-CLEAN-IDX             PIC 9(02)     COMP VALUE ZERO.
002000 77  WS-CLEAN-OUT-IDX         PIC 9(02)     COMP VALUE ZERO.
002010
002020*----------- VISTA ALTERNA DEL DOC-ID DE BANCO (REDEFINES) -------
002030 01  WS-BKITEM-DOCID.
002040     03  WS-BDI-KUKEY         PIC X(08)     VALUE SPACES.
002050     03  WS-BDI-GUION         PIC X(01)     VALUE '-'.
002060     03  WS-BDI-ESNUM         PIC 9(05)     VALUE ZERO.
002070     03  FILLER               PIC X(02)     VALUE SPACES.
002080 01  WS-BKITEM-DOCID-ALT REDEFINES WS-BKITEM-DOCID
002090                              PIC X(16).
002100
002110*----------- TABLA EN MEMORIA DE VBELN (BILLING-DOC) -------------
002120*    USADA PARA EL HANDSHAKE DE INGRESOS CONTRA ACCT-DOC-HDR/R2R.
002130 01  WS-TB-VBELN.
002140     03  WS-TBV-CANT          PIC 9(05)     COMP VALUE ZERO.
002150     03  WS-TBV-FILA OCCURS 2000 TIMES
002160                     INDEXED BY WS-IX-VBELN.
002170         05  WS-TBV-VBELN     PIC X(10).
002180
002190*----------- TABLA EN MEMORIA DE CHECT (PAY-REGISTER) ------------
002200*    USADA PARA EL HANDSHAKE DE CAJA CONTRA BANK-STMT-ITEM.
002210 01  WS-TB-CHECT.
002220     03  WS-TBC-CANT          PIC 9(05)     COMP VALUE ZERO.
002230     03  WS-TBC-FILA OCCURS 2000 TIMES
002240                     INDEXED BY WS-IX-CHECT.
002250         05  WS-TBC-CHECT     PIC X(13).
002260
002270*///////////////// COPYS DE LAYOUT DE ENTRADA Y SALIDA ///////////
002280     COPY CP-POHDR.
002290     COPY CP-BILDOC.
002300     COPY CP-PAYREG.
002310     COPY CP-BKITEM.
002320     COPY CP-ADLIN.
002330     COPY CP-ADHDR.
002340     COPY CP-RSKMAP.
002350*/////////////////////////////////////////////////////////////
002360
002370*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002380 PROCEDURE DIVISION.
002390
002400 MAIN-PROGRAM-I.
002410
002420     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
002430     PERFORM 2000-CARGAR-POHDR-I   THRU 2000-CARGAR-POHDR-F
002440     PERFORM 2100-CARGAR-BILDOC-I  THRU 2100-CARGAR-BILDOC-F
002450     PERFORM 2200-CARGAR-PAYREG-I  THRU 2200-CARGAR-PAYREG-F
002460     PERFORM 2300-CARGAR-BKITEM-I  THRU 2300-CARGAR-BKITEM-F
002470     PERFORM 2400-CARGAR-ADLIN-I   THRU 2400-CARGAR-ADLIN-F
002480     PERFORM 2500-CARGAR-ADHDRP-I  THRU 2500-CARGAR-ADHDRP-F
002490     PERFORM 2600-CARGAR-ADHDRR-I  THRU 2600-CARGAR-ADHDRR-F
002500     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
002510
002520 MAIN-PROGRAM-F. GOBACK.
002530
002540*-----------------------------------------------------------------
002550 1000-INICIO-I.
002560
002570     DISPLAY ' '
002580     DISPLAY '=========================================='
002590     DISPLAY ' CLASSIC INTEGRATOR - INICIO DE LOTE NOCTURNO'
002600     DISPLAY '=========================================='
002610
002620     OPEN OUTPUT CLASSIC-RISK-MAP
002630     IF FS-RSKMAP IS NOT EQUAL '00' THEN
002640        DISPLAY '* ERROR CRITICO: NO SE PUDO ABRIR RISK-MAP,'
002650        DISPLAY '  STATUS=' FS-RSKMAP
002660     END-IF.
002670
002680 1000-INICIO-F. EXIT.
002690
002700*-----------------------------------------------------------------
002710*    CARGA DE PO-HEADER - RIESGO P2P/EKKO CUANDO SME-REASONING
002720*    TRAE 'FAIL' O 'CRITICAL'.
002730*-----------------------------------------------------------------
002740 2000-CARGAR-POHDR-I.
002750
002760     OPEN INPUT CLASSIC-PO-HEADER
002770     IF FS-POHDR IS NOT EQUAL '00' THEN
002780        DISPLAY '* AVISO CRITICO: PO-HEADER AUSENTE, STATUS='
002790                FS-POHDR
002800        GO TO 2000-CARGAR-POHDR-F
002810     END-IF
002820
002830     PERFORM 2010-LEER-POHDR-I THRU 2010-LEER-POHDR-F
002840     PERFORM 2020-SUMAR-POHDR-I THRU 2020-SUMAR-POHDR-F
002850        UNTIL FS-POHDR IS NOT EQUAL '00'
002860     CLOSE CLASSIC-PO-HEADER
002870     ADD 1 TO WS-TABLAS-CARGADAS
002880     ADD WS-FILAS-POHDR TO WS-FILAS-TOTAL
002890     DISPLAY 'LOADED TABLE: PO-HEADER (' WS-FILAS-POHDR
002900             ' ROWS)'.
002910
002920 2000-CARGAR-POHDR-F. EXIT.
002930
002940 2010-LEER-POHDR-I.
002950
002960     READ CLASSIC-PO-HEADER INTO CP-PO-HEADER-REC.
002970
002980 2010-LEER-POHDR-F. EXIT.
002990
003000 2020-SUMAR-POHDR-I.
003010
003020     IF FS-POHDR IS EQUAL '00' THEN
003030        ADD 1 TO WS-FILAS-POHDR
003040        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2
003050        INSPECT CPPO-SME-REASONING TALLYING
003060           WS-TOK-TALLY-1 FOR ALL 'FAIL'
003070           WS-TOK-TALLY-2 FOR ALL 'CRITICAL'
003080        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0 THEN
003090           MOVE SPACES         TO CP-RISK-MAP-REC
003100           MOVE 'P2P'          TO CPRM-MODULE
003110           MOVE 'EKKO '        TO CPRM-SOURCE
003120           MOVE CPPO-EBELN     TO CPRM-DOC-ID
003130           MOVE CPPO-SME-REASONING TO CPRM-FORENSIC-LOG
003140           MOVE 'High    '     TO CPRM-RISK-LEVEL
003150           WRITE REG-RSKMAP FROM CP-RISK-MAP-REC
003160           ADD 1 TO WS-FILAS-RSKMAP
003170        END-IF
003180        PERFORM 2010-LEER-POHDR-I THRU 2010-LEER-POHDR-F
003190     END-IF.
003200
003210 2020-SUMAR-POHDR-F. EXIT.
003220
003230*-----------------------------------------------------------------
003240*    CARGA DE BILLING-DOC - RIESGO O2C/VBRK CUANDO SME-REASONING
003250*    TRAE 'FAIL', 'CRITICAL' U 'OVERRIDE'. SE ARMA AL VUELO LA
003260*    TABLA EN MEMORIA DE VBELN PARA EL HANDSHAKE DE INGRESOS QUE
003270*    SE RESUELVE MAS ADELANTE CONTRA ACCT-DOC-HDR/R2R.
003280*-----------------------------------------------------------------
003290 2100-CARGAR-BILDOC-I.
003300
003310     OPEN INPUT CLASSIC-BILLING-DOC
003320     IF FS-BILDOC IS NOT EQUAL '00' THEN
003330        DISPLAY '* AVISO CRITICO: BILLING-DOC AUSENTE, STATUS='
003340                FS-BILDOC
003350        GO TO 2100-CARGAR-BILDOC-F
003360     END-IF
003370
003380     PERFORM 2110-LEER-BILDOC-I THRU 2110-LEER-BILDOC-F
003390     PERFORM 2120-SUMAR-BILDOC-I THRU 2120-SUMAR-BILDOC-F
003400        UNTIL FS-BILDOC IS NOT EQUAL '00'
003410     CLOSE CLASSIC-BILLING-DOC
003420     ADD 1 TO WS-TABLAS-CARGADAS
003430     ADD WS-FILAS-BILDOC TO WS-FILAS-TOTAL
003440     DISPLAY 'LOADED TABLE: BILLING-DOC (' WS-FILAS-BILDOC
003450             ' ROWS)'.
003460
003470 2100-CARGAR-BILDOC-F. EXIT.
003480
003490 2110-LEER-BILDOC-I.
003500
003510     READ CLASSIC-BILLING-DOC INTO CP-BILLING-DOC-REC.
003520
003530 2110-LEER-BILDOC-F. EXIT.
003540
003550 2120-SUMAR-BILDOC-I.
003560
003570     IF FS-BILDOC IS EQUAL '00' THEN
003580        ADD 1 TO WS-FILAS-BILDOC
003590        IF WS-TBV-CANT < 2000 THEN
003600           ADD 1 TO WS-TBV-CANT
003610           SET WS-IX-VBELN TO WS-TBV-CANT
003620           MOVE CPBD-VBELN TO WS-TBV-VBELN (WS-IX-VBELN)
003630        END-IF
003640        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2 WS-TOK-TALLY-3
003650        INSPECT CPBD-SME-REASONING TALLYING
003660           WS-TOK-TALLY-1 FOR ALL 'FAIL'
003670           WS-TOK-TALLY-2 FOR ALL 'CRITICAL'
003680           WS-TOK-TALLY-3 FOR ALL 'OVERRIDE'
003690        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0
003700                              OR WS-TOK-TALLY-3 > 0 THEN
003710           MOVE SPACES         TO CP-RISK-MAP-REC
003720           MOVE 'O2C'          TO CPRM-MODULE
003730           MOVE 'VBRK '        TO CPRM-SOURCE
003740           MOVE CPBD-VBELN     TO CPRM-DOC-ID
003750           MOVE CPBD-SME-REASONING TO CPRM-FORENSIC-LOG
003760           MOVE 'Medium  '     TO CPRM-RISK-LEVEL
003770           WRITE REG-RSKMAP FROM CP-RISK-MAP-REC
003780           ADD 1 TO WS-FILAS-RSKMAP
003790        END-IF
003800        PERFORM 2110-LEER-BILDOC-I THRU 2110-LEER-BILDOC-F
003810     END-IF.
003820
003830 2120-SUMAR-BILDOC-F. EXIT.
003840
003850*-----------------------------------------------------------------
003860*    CARGA DE PAY-REGISTER - SOLO ARMA LA TABLA EN MEMORIA DE
003870*    CHECT PARA EL HANDSHAKE DE CAJA QUE SE RESUELVE MAS ADELANTE
003880*    CONTRA BANK-STMT-ITEM (EOWNR-CLEAN).
003890*-----------------------------------------------------------------
003900 2200-CARGAR-PAYREG-I.
003910
003920     OPEN INPUT CLASSIC-PAY-REGISTER
003930     IF FS-PAYREG IS NOT EQUAL '00' THEN
003940        DISPLAY '* AVISO CRITICO: PAY-REGISTER AUSENTE, STATUS='
003950                FS-PAYREG
003960        GO TO 2200-CARGAR-PAYREG-F
003970     END-IF
003980
003990     PERFORM 2210-LEER-PAYREG-I THRU 2210-LEER-PAYREG-F
004000     PERFORM 2220-SUMAR-PAYREG-I THRU 2220-SUMAR-PAYREG-F
004010        UNTIL FS-PAYREG IS NOT EQUAL '00'
004020     CLOSE CLASSIC-PAY-REGISTER
004030     ADD 1 TO WS-TABLAS-CARGADAS
004040     ADD WS-FILAS-PAYREG TO WS-FILAS-TOTAL
004050     DISPLAY 'LOADED TABLE: PAY-REGISTER (' WS-FILAS-PAYREG
004060             ' ROWS)'.
004070
004080 2200-CARGAR-PAYREG-F. EXIT.
004090
004100 2210-LEER-PAYREG-I.
004110
004120     READ CLASSIC-PAY-REGISTER INTO CP-PAY-REGISTER-REC.
004130
004140 2210-LEER-PAYREG-F. EXIT.
004150
004160 2220-SUMAR-PAYREG-I.
004170
004180     IF FS-PAYREG IS EQUAL '00' THEN
004190        ADD 1 TO WS-FILAS-PAYREG
004200        IF WS-TBC-CANT < 2000 THEN
004210           ADD 1 TO WS-TBC-CANT
004220           SET WS-IX-CHECT TO WS-TBC-CANT
004230           MOVE CPPR-CHECT TO WS-TBC-CHECT (WS-IX-CHECT)
004240        END-IF
004250        PERFORM 2210-LEER-PAYREG-I THRU 2210-LEER-PAYREG-F
004260     END-IF.
004270
004280 2220-SUMAR-PAYREG-F. EXIT.
004290
004300*-----------------------------------------------------------------
004310*    CARGA DE BANK-STMT-ITEM - DEPURA EOWNR A EOWNR-CLEAN, MARCA
004320*    RIESGO CE/FEBEP Y RESUELVE EL HANDSHAKE DE CAJA CONTRA LA
004330*    TABLA EN MEMORIA DE CHECT ARMADA EN 2200-CARGAR-PAYREG-I.
004340*-----------------------------------------------------------------
004350 2300-CARGAR-BKITEM-I.
004360
004370     OPEN INPUT CLASSIC-BANK-STMT-ITEM
004380     IF FS-BKITEM IS NOT EQUAL '00' THEN
004390        DISPLAY '* AVISO CRITICO: BANK-STMT-ITEM AUSENTE, STATUS='
004400                FS-BKITEM
004410        GO TO 2300-CARGAR-BKITEM-F
004420     END-IF
004430
004440     PERFORM 2310-LEER-BKITEM-I THRU 2310-LEER-BKITEM-F
004450     PERFORM 2320-SUMAR-BKITEM-I THRU 2320-SUMAR-BKITEM-F
004460        UNTIL FS-BKITEM IS NOT EQUAL '00'
004470     CLOSE CLASSIC-BANK-STMT-ITEM
004480     ADD 1 TO WS-TABLAS-CARGADAS
004490     ADD WS-FILAS-BKITEM TO WS-FILAS-TOTAL
004500     DISPLAY 'LOADED TABLE: BANK-STMT-ITEM (' WS-FILAS-BKITEM
004510             ' ROWS)'.
004520
004530 2300-CARGAR-BKITEM-F. EXIT.
004540
004550 2310-LEER-BKITEM-I.
004560
004570     READ CLASSIC-BANK-STMT-ITEM INTO CP-BANK-STMT-ITEM-REC.
004580
004590 2310-LEER-BKITEM-F. EXIT.
004600
004610 2320-SUMAR-BKITEM-I.
004620
004630     IF FS-BKITEM IS EQUAL '00' THEN
004640        ADD 1 TO WS-FILAS-BKITEM
004650
004660        MOVE CPBI-EOWNR TO WS-CLEAN-IN
004670        PERFORM 2900-CLEAN-KEY-I THRU 2900-CLEAN-KEY-F
004680        MOVE WS-CLEAN-OUT TO CPBI-EOWNR-CLEAN
004690
004700        MOVE CPBI-KUKEY TO WS-BDI-KUKEY
004710        MOVE CPBI-ESNUM TO WS-BDI-ESNUM
004720
004730        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2
004740        INSPECT CPBI-SME-REASONING TALLYING
004750           WS-TOK-TALLY-1 FOR ALL 'FAIL'
004760           WS-TOK-TALLY-2 FOR ALL 'CRITICAL'
004770        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0 THEN
004780           MOVE SPACES         TO CP-RISK-MAP-REC
004790           MOVE 'CE '          TO CPRM-MODULE
004800           MOVE 'FEBEP'        TO CPRM-SOURCE
004810           MOVE WS-BKITEM-DOCID-ALT TO CPRM-DOC-ID
004820           MOVE CPBI-SME-REASONING TO CPRM-FORENSIC-LOG
004830           MOVE 'Critical'     TO CPRM-RISK-LEVEL
004840           WRITE REG-RSKMAP FROM CP-RISK-MAP-REC
004850           ADD 1 TO WS-FILAS-RSKMAP
004860        END-IF
004870
004880        MOVE 'N' TO WS-SW-MATCH
004890        IF WS-TBC-CANT > 0 THEN
004900           SET WS-IX-CHECT TO 1
004910           SEARCH WS-TBC-FILA
004920              AT END
004930                 CONTINUE
004940              WHEN WS-TBC-CHECT (WS-IX-CHECT) IS EQUAL
004950                   CPBI-EOWNR-CLEAN
004960                 SET WS-MATCH-FOUND TO TRUE
004970           END-SEARCH
004980        END-IF
004990        IF WS-MATCH-FOUND THEN
005000           ADD 1 TO WS-CASH-HANDSHAKE-CNT
005010        END-IF
005020
005030        PERFORM 2310-LEER-BKITEM-I THRU 2310-LEER-BKITEM-F
005040     END-IF.
005050
005060 2320-SUMAR-BKITEM-F. EXIT.
005070
005080*-----------------------------------------------------------------
005090*    CARGA DE ACCT-DOC-LINE - RIESGO R2R/BSEG CUANDO SME-REASONING
005100*    TRAE 'FAIL', 'CRITICAL' O 'SUSPICIOUS'.
005110*-----------------------------------------------------------------
005120 2400-CARGAR-ADLIN-I.
005130
005140     OPEN INPUT CLASSIC-ACCT-DOC-LINE
005150     IF FS-ADLIN IS NOT EQUAL '00' THEN
005160        DISPLAY '* AVISO CRITICO: ACCT-DOC-LINE AUSENTE, STATUS='
005170                FS-ADLIN
005180        GO TO 2400-CARGAR-ADLIN-F
005190     END-IF
005200
005210     PERFORM 2410-LEER-ADLIN-I THRU 2410-LEER-ADLIN-F
005220     PERFORM 2420-SUMAR-ADLIN-I THRU 2420-SUMAR-ADLIN-F
005230        UNTIL FS-ADLIN IS NOT EQUAL '00'
005240     CLOSE CLASSIC-ACCT-DOC-LINE
005250     ADD 1 TO WS-TABLAS-CARGADAS
005260     ADD WS-FILAS-ADLIN TO WS-FILAS-TOTAL
005270     DISPLAY 'LOADED TABLE: ACCT-DOC-LINE (' WS-FILAS-ADLIN
005280             ' ROWS)'.
005290
005300 2400-CARGAR-ADLIN-F. EXIT.
005310
005320 2410-LEER-ADLIN-I.
005330
005340     READ CLASSIC-ACCT-DOC-LINE INTO CP-ACCT-DOC-LINE-REC.
005350
005360 2410-LEER-ADLIN-F. EXIT.
005370
005380 2420-SUMAR-ADLIN-I.
005390
005400     IF FS-ADLIN IS EQUAL '00' THEN
005410        ADD 1 TO WS-FILAS-ADLIN
005420        MOVE ZERO TO WS-TOK-TALLY-1 WS-TOK-TALLY-2 WS-TOK-TALLY-3
005430        INSPECT CPAL-SME-REASONING TALLYING
005440           WS-TOK-TALLY-1 FOR ALL 'FAIL'
005450           WS-TOK-TALLY-2 FOR ALL 'CRITICAL'
005460           WS-TOK-TALLY-3 FOR ALL 'Suspicious'
005470        IF WS-TOK-TALLY-1 > 0 OR WS-TOK-TALLY-2 > 0
005480                              OR WS-TOK-TALLY-3 > 0 THEN
005490           MOVE SPACES         TO CP-RISK-MAP-REC
005500           MOVE 'R2R'          TO CPRM-MODULE
005510           MOVE 'BSEG '        TO CPRM-SOURCE
005520           MOVE CPAL-BELNR     TO CPRM-DOC-ID
005530           MOVE CPAL-SME-REASONING TO CPRM-FORENSIC-LOG
005540           MOVE 'Critical'     TO CPRM-RISK-LEVEL
005550           WRITE REG-RSKMAP FROM CP-RISK-MAP-REC
005560           ADD 1 TO WS-FILAS-RSKMAP
005570        END-IF
005580        PERFORM 2410-LEER-ADLIN-I THRU 2410-LEER-ADLIN-F
005590     END-IF.
005600
005610 2420-SUMAR-ADLIN-F. EXIT.
005620
005630*-----------------------------------------------------------------
005640*    CARGA DE ACCT-DOC-HDR FLUJO P2P - SOLO DEPURA XBLNR A
005650*    XBLNR-CLEAN Y CUENTA FILAS. EL FLUJO P2P NO PARTICIPA EN
005660*    NINGUN HANDSHAKE (LO USA SOLO PGMCSFRH PARA SUS PROPIAS
005670*    PRUEBAS 9 Y 11).
005680*-----------------------------------------------------------------
005690 2500-CARGAR-ADHDRP-I.
005700
005710     OPEN INPUT CLASSIC-ACCT-DOC-HDR-P
005720     IF FS-ADHDRP IS NOT EQUAL '00' THEN
005730        DISPLAY '* AVISO CRITICO: ACCT-DOC-HDR(P2P) AUSENTE,'
005740        DISPLAY '  STATUS=' FS-ADHDRP
005750        GO TO 2500-CARGAR-ADHDRP-F
005760     END-IF
005770
005780     PERFORM 2510-LEER-ADHDRP-I THRU 2510-LEER-ADHDRP-F
005790     PERFORM 2520-SUMAR-ADHDRP-I THRU 2520-SUMAR-ADHDRP-F
005800        UNTIL FS-ADHDRP IS NOT EQUAL '00'
005810     CLOSE CLASSIC-ACCT-DOC-HDR-P
005820     ADD 1 TO WS-TABLAS-CARGADAS
005830     ADD WS-FILAS-ADHDRP TO WS-FILAS-TOTAL
005840     DISPLAY 'LOADED TABLE: ACCT-DOC-HDR/P2P (' WS-FILAS-ADHDRP
005850             ' ROWS)'.
005860
005870 2500-CARGAR-ADHDRP-F. EXIT.
005880
005890 2510-LEER-ADHDRP-I.
005900
005910     READ CLASSIC-ACCT-DOC-HDR-P INTO CP-ACCT-DOC-HDR-REC.
005920
005930 2510-LEER-ADHDRP-F. EXIT.
005940
005950 2520-SUMAR-ADHDRP-I.
005960
005970     IF FS-ADHDRP IS EQUAL '00' THEN
005980        ADD 1 TO WS-FILAS-ADHDRP
005990        MOVE CPAH-XBLNR TO WS-CLEAN-IN
006000        PERFORM 2900-CLEAN-KEY-I THRU 2900-CLEAN-KEY-F
006010        MOVE WS-CLEAN-OUT TO CPAH-XBLNR-CLEAN
006020        PERFORM 2510-LEER-ADHDRP-I THRU 2510-LEER-ADHDRP-F
006030     END-IF.
006040
006050 2520-SUMAR-ADHDRP-F. EXIT.
006060
006070*-----------------------------------------------------------------
006080*    CARGA DE ACCT-DOC-HDR FLUJO R2R - DEPURA XBLNR Y RESUELVE EL
006090*    HANDSHAKE DE INGRESOS: CUENTA LAS CABECERAS CON BLART='RV'
006100*    CUYO XBLNR (SIN LIMPIAR) COINCIDE CON ALGUN VBELN DE
006110*    BILLING-DOC CARGADO EN 2100-CARGAR-BILDOC-I.
006120*-----------------------------------------------------------------
006130 2600-CARGAR-ADHDRR-I.
006140
006150     OPEN INPUT CLASSIC-ACCT-DOC-HDR-R
006160     IF FS-ADHDRR IS NOT EQUAL '00' THEN
006170        DISPLAY '* AVISO CRITICO: ACCT-DOC-HDR(R2R) AUSENTE,'
006180        DISPLAY '  STATUS=' FS-ADHDRR
006190        GO TO 2600-CARGAR-ADHDRR-F
006200     END-IF
006210
006220     PERFORM 2610-LEER-ADHDRR-I THRU 2610-LEER-ADHDRR-F
006230     PERFORM 2620-SUMAR-ADHDRR-I THRU 2620-SUMAR-ADHDRR-F
006240        UNTIL FS-ADHDRR IS NOT EQUAL '00'
006250     CLOSE CLASSIC-ACCT-DOC-HDR-R
006260     ADD 1 TO WS-TABLAS-CARGADAS
006270     ADD WS-FILAS-ADHDRR TO WS-FILAS-TOTAL
006280     DISPLAY 'LOADED TABLE: ACCT-DOC-HDR/R2R (' WS-FILAS-ADHDRR
006290             ' ROWS)'.
006300
006310 2600-CARGAR-ADHDRR-F. EXIT.
006320
006330 2610-LEER-ADHDRR-I.
006340
006350     READ CLASSIC-ACCT-DOC-HDR-R INTO CP-ACCT-DOC-HDR-REC.
006360
006370 2610-LEER-ADHDRR-F. EXIT.
006380
006390 2620-SUMAR-ADHDRR-I.
006400
006410     IF FS-ADHDRR IS EQUAL '00' THEN
006420        ADD 1 TO WS-FILAS-ADHDRR
006430        MOVE CPAH-XBLNR TO WS-CLEAN-IN
006440        PERFORM 2900-CLEAN-KEY-I THRU 2900-CLEAN-KEY-F
006450        MOVE WS-CLEAN-OUT TO CPAH-XBLNR-CLEAN
006460
006470        IF CPAH-BLART IS EQUAL 'RV' THEN
006480           MOVE 'N' TO WS-SW-MATCH
006490           IF WS-TBV-CANT > 0 THEN
006500              SET WS-IX-VBELN TO 1
006510              SEARCH WS-TBV-FILA
006520                 AT END
006530                    CONTINUE
006540                 WHEN WS-TBV-VBELN (WS-IX-VBELN) IS EQUAL
006550                      CPAH-XBLNR
006560                    SET WS-MATCH-FOUND TO TRUE
006570              END-SEARCH
006580           END-IF
006590           IF WS-MATCH-FOUND THEN
006600              ADD 1 TO WS-REV-HANDSHAKE-CNT
006610           END-IF
006620        END-IF
006630
006640        PERFORM 2610-LEER-ADHDRR-I THRU 2610-LEER-ADHDRR-F
006650     END-IF.
006660
006670 2620-SUMAR-ADHDRR-F. EXIT.
006680
006690*-----------------------------------------------------------------
006700*    2900-CLEAN-KEY-I - RUTINA GENERICA DE DEPURACION DE CLAVE.
006710*    RECIBE WS-CLEAN-IN, DEVUELVE EN WS-CLEAN-OUT LA SUBSECUENCIA
006720*    DE DIGITOS DE WS-CLEAN-IN, JUSTIFICADA A LA IZQUIERDA. UN
006730*    VALOR SIN NINGUN DIGITO DEPURA A BLANCOS.
006740*-----------------------------------------------------------------
006750 2900-CLEAN-KEY-I.
006760
006770     MOVE SPACES TO WS-CLEAN-OUT
006780     MOVE 1 TO WS-CLEAN-OUT-IDX
006790     PERFORM 2910-CLEAN-SCAN-I THRU 2910-CLEAN-SCAN-F
006800        VARYING WS-CLEAN-IDX FROM 1 BY 1
006810        UNTIL WS-CLEAN-IDX > 16.
006820
006830 2900-CLEAN-KEY-F. EXIT.
006840
006850 2910-CLEAN-SCAN-I.
006860
006870     IF WS-CLEAN-CHAR (WS-CLEAN-IDX) IS EQUAL DIGITOS-VALIDOS
006880        AND WS-CLEAN-OUT-IDX NOT > 16 THEN
006890        MOVE WS-CLEAN-CHAR (WS-CLEAN-IDX)
006900          TO WS-CLEAN-OUT-CHAR (WS-CLEAN-OUT-IDX)
006910        ADD 1 TO WS-CLEAN-OUT-IDX
006920     END-IF.
006930
006940 2910-CLEAN-SCAN-F. EXIT.
006950
006960*-----------------------------------------------------------------
006970 9999-FINAL-I.
006980
006990     DISPLAY ' '
007000     DISPLAY '================ ESTADISTICAS FINALES ============='
007010     DISPLAY 'TABLAS CARGADAS           : ' WS-TABLAS-CARGADAS
007020     DISPLAY 'FILAS CARGADAS TOTAL      : ' WS-FILAS-TOTAL
007030     DISPLAY 'GLOBAL RISK MAP - ENTRADAS: ' WS-FILAS-RSKMAP
007040     DISPLAY '  (TOTAL ACTIVE FRAUD VECTORS DETECTED)'
007050     DISPLAY 'REVENUE HANDSHAKE - MATCHES: '
007060             WS-REV-HANDSHAKE-CNT
007070     DISPLAY 'CASH HANDSHAKE - MATCHES   : '
007080             WS-CASH-HANDSHAKE-CNT
007090     DISPLAY '====================================================='
007100
007110     CLOSE CLASSIC-RISK-MAP.
007120
007130 9999-FINAL-F. EXIT.
007140
007150
